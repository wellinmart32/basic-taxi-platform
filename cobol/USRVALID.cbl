000100       IDENTIFICATION DIVISION.
000110      ******************************************************************
000120       PROGRAM-ID.  USRVALID.
000130       AUTHOR. JON SAYLES.
000140       INSTALLATION. COBOL DEVELOPMENT CENTER.
000150       DATE-WRITTEN. 09/10/90.
000160       DATE-COMPILED. 09/10/90.
000170       SECURITY. NON-CONFIDENTIAL.
000180      ******************************************************************
000190      *    CHANGE LOG                                                  *
000200      *                                                                *
000210      *    09/10/90  JS  ORIGINAL -- SHARED STRING-LENGTH UTILITY FOR  *
000220      *              THE ADMISSIONS SCREENS.  SEE STRLTH MEMBER.       *
000230      *    02/17/94  JS  TRAILING-SPACE TRIM WAS COUNTING LOW-VALUES AS *
000240      *              PRINTABLE ON SOME TERMINAL FEEDS -- ADDED THE     *
000250      *              LOW-VALUES-TO-SPACES SCRUB BEFORE THE TALLY.      *
000260      *    04/05/99  RK  TKT FT-1185 -- FEDOTAXI CONVERSION.  RENAMED   *
000270      *              FROM STRLTH TO USRVALID.  DROPPED THE GENERIC     *
000280      *              LENGTH-OF-STRING ENTRY POINT -- THE USER SERVICE  *
000290      *              ONLY EVER NEEDED TWO CHECKS, SO THEY ARE NOW TWO  *
000300      *              NAMED PARAGRAPHS BEHIND ONE FUNCTION SWITCH, SAME *
000310      *              SHAPE AS FARECALC (EX-CLCLBCST).                  *
000320      *    04/05/99  RK  TKT FT-1185 -- 100-VALIDATE-PHONE STRIPS       *
000330      *              SPACES, HYPHENS AND PARENS BEFORE COUNTING        *
000340      *              DIGITS, PER THE WEB TEAM'S PHONE-FORMAT RULE.     *
000350      *              NOTE THIS ROUTINE DOES NOT USE FUNCTION REVERSE   *
000360      *              OR LENGTH OF -- NEITHER IS AVAILABLE ON THIS      *
000370      *              COMPILER, SO THE OLD STRLTH TRICK OF REVERSING,   *
000380      *              SCRUBBING AND TALLYING LEADING SPACES WAS         *
000390      *              REWRITTEN AS A STRAIGHT LEFT-TO-RIGHT SCAN.       *
000400      *    11/30/99  RK  TKT FT-1260 -- Y2K REVIEW.  NO DATE FIELDS IN  *
000410      *              THIS PROGRAM, NO CHANGE REQUIRED.                 *
000420      *    03/22/01  RK  TKT FT-1301 -- UV-DIGIT-COUNT TEST WAS USING   *
000430      *              "GREATER THAN 6" INSTEAD OF "NOT LESS THAN 6", SO  *
000440      *              AN EXACTLY-6-CHARACTER PASSWORD WAS BEING         *
000450      *              REJECTED.  SPEC CALLS FOR MINIMUM LENGTH 6.        *
000460      *    06/19/01  RK  TKT FT-1309 -- 110-SCRUB-PHONE WAS DROPPING A  *
000470      *              NON-LEADING "+" ON THE FLOOR INSTEAD OF KEEPING   *
000480      *              IT -- "555+1234567" WAS SCRUBBING DOWN TO JUST    *
000490      *              THE DIGITS AND PASSING.  A "+" ANYWHERE BUT FIRST *
000500      *              POSITION NOW FALLS THROUGH TO 110-NOT-A-PLUS-SIGN *
000510      *              SO IT IS COPIED AND COUNTED LIKE ANY OTHER        *
000520      *              CHARACTER, WHICH FAILS THE ALL-DIGITS TEST LATER. *
000530      ******************************************************************
000540
000550       ENVIRONMENT DIVISION.
000560       CONFIGURATION SECTION.
000570       SOURCE-COMPUTER. IBM-390.
000580       OBJECT-COMPUTER. IBM-390.
000590       INPUT-OUTPUT SECTION.
000600
000610       DATA DIVISION.
000620       FILE SECTION.
000630
000640       WORKING-STORAGE SECTION.
000650       77  UV-CHAR-IX                     PIC S9(3) COMP.
000660       77  UV-DIGIT-COUNT                 PIC S9(3) COMP.
000670       77  UV-TEXT-LENGTH                 PIC S9(3) COMP.
000680       77  UV-LEADING-PLUS-SW             PIC X(01).
000690
000700       01  UV-PHONE-WORK.
000710           05  UV-PHONE-SCRUBBED          PIC X(20).
000720           05  UV-PHONE-ONE-CHAR          PIC X(01).
000730           05  FILLER                     PIC X(01).
000740       01  UV-PHONE-WORK-NUM-RED REDEFINES UV-PHONE-WORK.
000750      *    UNSIGNED-ZONED OVERLAY -- LETS 120-COUNT-DIGITS TEST A
000760      *    SCRUBBED PHONE NUMBER THAT HAPPENS TO BE ALL DIGITS WITH A
000770      *    SINGLE CLASS TEST INSTEAD OF CHARACTER-AT-A-TIME INSPECT,
000780      *    WHEN THE CALLER PASSED A SHORT NUMERIC-ONLY STRING.
000790           05  UV-PHONE-SCRUBBED-NUM      PIC 9(20).
000800           05  FILLER                     PIC X(02).
000810
000820       01  UV-PASSWORD-WORK.
000830           05  UV-PASSWORD-SCRUBBED       PIC X(40).
000840           05  FILLER                     PIC X(01).
000850       01  UV-PASSWORD-WORK-RED REDEFINES UV-PASSWORD-WORK.
000860      *    RESERVED OVERLAY FOR A FUTURE CHARACTER-CLASS RULE (UPPER/
000870      *    LOWER/DIGIT MIX) -- THE WEB TEAM HAS ASKED FOR THIS TWICE,
000880      *    NOT YET APPROVED BY SECURITY.  SEE TKT FT-1301 NOTES.
000890           05  FILLER                     PIC X(41).
000900
000910       LINKAGE SECTION.
000920       01  USRVALID-PARMS.
000930           05  UV-FUNCTION-CD             PIC X(01).
000940               88  UV-CHECK-PHONE         VALUE "P".
000950               88  UV-CHECK-PASSWORD      VALUE "W".
000960           05  UV-INPUT-TEXT              PIC X(40).
000970           05  UV-VALID-SW                PIC X(01).
000980               88  UV-FIELD-OK            VALUE "Y".
000990           05  FILLER                     PIC X(01).
001000      *    UNSIGNED-ZONED OVERLAY OF THE CALLER'S FIELD, SAME "ALL
001010      *    NUMERIC" CLASS-TEST IDIOM AS UV-PHONE-WORK-NUM-RED BELOW --
001020      *    RESERVED FOR A PIN-STYLE PASSWORD RULE, NOT CALLED TODAY.
001030       01  USRVALID-PARMS-NUM-RED REDEFINES USRVALID-PARMS.
001040           05  FILLER                     PIC X(01).
001050           05  UV-INPUT-TEXT-NUM          PIC 9(40).
001060           05  FILLER                     PIC X(02).
001070
001080       01  RETURN-CD                      PIC S9(4) COMP.
001090
001100       PROCEDURE DIVISION USING USRVALID-PARMS, RETURN-CD.
001110
001120       000-MAIN-LOGIC.
001130           MOVE "N" TO UV-VALID-SW.
001140           IF UV-CHECK-PHONE
001150               PERFORM 100-VALIDATE-PHONE
001160           ELSE
001170               IF UV-CHECK-PASSWORD
001180                   PERFORM 200-VALIDATE-PASSWORD.
001190
001200           IF UV-FIELD-OK
001210               MOVE ZERO TO RETURN-CD
001220           ELSE
001230               MOVE 8 TO RETURN-CD.
001240
001250           GOBACK.
001260
001270      *    PHONE-FORMAT RULE -- STRIP SPACES, HYPHENS AND PARENS, THEN
001280      *    THE RESULT MUST BE AN OPTIONAL LEADING "+" FOLLOWED BY 7 TO
001290      *    15 DIGITS AND NOTHING ELSE.
001300       100-VALIDATE-PHONE.
001310           MOVE SPACES TO UV-PHONE-SCRUBBED.
001320           MOVE ZERO TO UV-TEXT-LENGTH.
001330           MOVE "N" TO UV-LEADING-PLUS-SW.
001340           PERFORM 110-SCRUB-PHONE THRU 110-SCRUB-PHONE-EXIT
001350               VARYING UV-CHAR-IX FROM 1 BY 1
001360               UNTIL UV-CHAR-IX GREATER THAN 40.
001370
001380           MOVE ZERO TO UV-DIGIT-COUNT.
001390           MOVE ZERO TO UV-TEXT-LENGTH.
001400           PERFORM 120-COUNT-DIGITS THRU 120-COUNT-DIGITS-EXIT
001410               VARYING UV-CHAR-IX FROM 1 BY 1
001420               UNTIL UV-CHAR-IX GREATER THAN 20.
001430
001440           IF UV-DIGIT-COUNT NOT LESS THAN 7 AND
001450              UV-DIGIT-COUNT NOT GREATER THAN 15 AND
001460              UV-TEXT-LENGTH EQUAL TO UV-DIGIT-COUNT
001470                   MOVE "Y" TO UV-VALID-SW.
001480
001490      *    COPIES ONE CHARACTER OF UV-INPUT-TEXT TO THE NEXT FREE SLOT
001500      *    OF UV-PHONE-SCRUBBED UNLESS IT IS A SPACE, HYPHEN OR PAREN.
001510      *    A LEADING "+" IS KEPT ONLY IF IT IS THE VERY FIRST CHARACTER
001520      *    COPIED.  A "+" ANYWHERE ELSE IS NOT A LEGAL CHARACTER, SO IT
001530      *    FALLS THROUGH TO 110-NOT-A-PLUS-SIGN AND IS COPIED/COUNTED
001540      *    LIKE ANY OTHER CHARACTER -- TKT FT-1309 -- SO IT STILL SHOWS
001550      *    UP IN UV-TEXT-LENGTH AND FAILS THE DIGIT-COUNT MATCH IN
001560      *    120-COUNT-DIGITS RATHER THAN BEING QUIETLY DROPPED.  USES
001570      *    GO TO 110-SCRUB-PHONE-EXIT FOR THE EARLY-OUT CASES RATHER
001580      *    THAN NESTING IF/ELSE FOUR DEEP.
001590       110-SCRUB-PHONE.
001600           MOVE UV-INPUT-TEXT(UV-CHAR-IX:1) TO UV-PHONE-ONE-CHAR.
001610           IF UV-PHONE-ONE-CHAR EQUAL TO " " OR
001620              UV-PHONE-ONE-CHAR EQUAL TO "-" OR
001630              UV-PHONE-ONE-CHAR EQUAL TO "(" OR
001640              UV-PHONE-ONE-CHAR EQUAL TO ")"
001650                   GO TO 110-SCRUB-PHONE-EXIT.
001660
001670           IF UV-PHONE-ONE-CHAR NOT EQUAL TO "+"
001680               GO TO 110-NOT-A-PLUS-SIGN.
001690
001700           IF UV-TEXT-LENGTH EQUAL TO ZERO AND
001710              UV-LEADING-PLUS-SW EQUAL TO "N"
001720                   MOVE "Y" TO UV-LEADING-PLUS-SW
001730                   ADD 1 TO UV-TEXT-LENGTH
001740                   MOVE "+" TO UV-PHONE-SCRUBBED(UV-TEXT-LENGTH:1)
001750                   GO TO 110-SCRUB-PHONE-EXIT.
001760
001770           GO TO 110-NOT-A-PLUS-SIGN.
001780
001790       110-NOT-A-PLUS-SIGN.
001800           ADD 1 TO UV-TEXT-LENGTH.
001810           IF UV-TEXT-LENGTH NOT GREATER THAN 20
001820               MOVE UV-PHONE-ONE-CHAR
001830                   TO UV-PHONE-SCRUBBED(UV-TEXT-LENGTH:1).
001840
001850       110-SCRUB-PHONE-EXIT.
001860           EXIT.
001870
001880      *    TALLIES THE DIGITS IN UV-PHONE-SCRUBBED, SKIPPING A LEADING
001890      *    "+" IF PRESENT.  UV-TEXT-LENGTH IS RE-USED HERE AS THE
001900      *    COUNT OF NON-SPACE CHARACTERS SEEN SO THE CALLER CAN TELL A
001910      *    "7 DIGITS PLUS A STRAY LETTER" STRING FROM A CLEAN ONE.
001920       120-COUNT-DIGITS.
001930           MOVE UV-PHONE-SCRUBBED(UV-CHAR-IX:1) TO UV-PHONE-ONE-CHAR.
001940           IF UV-PHONE-ONE-CHAR EQUAL TO " "
001950               GO TO 120-COUNT-DIGITS-EXIT.
001960           IF UV-CHAR-IX EQUAL TO 1 AND UV-PHONE-ONE-CHAR EQUAL TO "+"
001970               GO TO 120-COUNT-DIGITS-EXIT.
001980
001990           ADD 1 TO UV-TEXT-LENGTH.
002000           IF UV-PHONE-ONE-CHAR NUMERIC
002010               ADD 1 TO UV-DIGIT-COUNT.
002020
002030       120-COUNT-DIGITS-EXIT.
002040           EXIT.
002050
002060      *    PASSWORD-LENGTH RULE -- MINIMUM LENGTH 6, NO UPPER BOUND, NO
002070      *    CHARACTER-CLASS TEST (SECURITY HAS NOT APPROVED ONE -- SEE
002080      *    TKT FT-1301 NOTES ABOVE).
002090       200-VALIDATE-PASSWORD.
002100           MOVE UV-INPUT-TEXT TO UV-PASSWORD-SCRUBBED.
002110           MOVE ZERO TO UV-TEXT-LENGTH.
002120           MOVE 40 TO UV-CHAR-IX.
002130           PERFORM 210-SCAN-BACKWARD
002140               UNTIL UV-CHAR-IX LESS THAN 1.
002150           IF UV-TEXT-LENGTH NOT LESS THAN 6
002160               MOVE "Y" TO UV-VALID-SW.
002170
002180      *    SCANS UV-PASSWORD-SCRUBBED RIGHT TO LEFT LOOKING FOR THE
002190      *    LAST NON-SPACE CHARACTER.  ON A HIT, RECORDS ITS POSITION
002200      *    AS THE PASSWORD LENGTH AND FORCES UV-CHAR-IX BELOW 1 TO END
002210      *    THE PERFORM.  AN ALL-SPACE PASSWORD LEAVES THE LENGTH ZERO.
002220       210-SCAN-BACKWARD.
002230           IF UV-PASSWORD-SCRUBBED(UV-CHAR-IX:1) NOT EQUAL TO " "
002240               MOVE UV-CHAR-IX TO UV-TEXT-LENGTH
002250               MOVE ZERO TO UV-CHAR-IX
002260           ELSE
002270               SUBTRACT 1 FROM UV-CHAR-IX.
