000100*****************************************************************
000110*    COPYBOOK  TRPCHG                                           *
000120*    TRIP STATUS-CHANGE TRANSACTION.  ONE PER DRIVER/PASSENGER   *
000130*    APP EVENT (ACCEPT, START, COMPLETE, CANCEL).  FED INTO THE  *
000140*    NIGHTLY TRPUPDT STEP IN EVENT-ARRIVAL ORDER -- NO HEADER OR *
000150*    TRAILER RECORD ON THIS FILE.                                *
000160*                                                                 *
000170*    REVISED  04/06/99  RK  TKT FT-1186 - ORIGINAL LAYOUT FOR     *
000180*             THE FEDOTAXI CONVERSION.                            *
000190*****************************************************************
000200 01  TRIP-CHANGE-REC.
000210     05  TC-TRIP-ID                  PIC 9(09).
000220     05  TC-NEW-STATUS                PIC X(11).
000230     05  FILLER                       PIC X(20).
