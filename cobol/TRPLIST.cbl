000100      IDENTIFICATION DIVISION.
000110     ******************************************************************
000120      PROGRAM-ID.  TRPLIST.
000130      AUTHOR. JON SAYLES.
000140      INSTALLATION. COBOL DEV CENTER.
000150      DATE-WRITTEN. 01/23/88.
000160      DATE-COMPILED. 01/23/88.
000170      SECURITY. NON-CONFIDENTIAL.
000180     ******************************************************************
000190     *    CHANGE LOG                                                  *
000200     *                                                                *
000210     *    01/23/88  JS  ORIGINAL -- DAILY PATIENT TREATMENTS AND       *
000220     *              CHARGES LISTING.  SEE PATLIST MEMBER.             *
000230     *    02/12/92  TGD  ADDED TRAILER-RECORD HANDLING.                *
000240     *    04/07/99  RK  TKT FT-1187 -- FEDOTAXI CONVERSION.  RENAMED   *
000250     *              FROM PATLIST TO TRPLIST.  THE PAGE-HEADER/COLUMN-  *
000260     *              HEADER/DETAIL/PAGE-BREAK SHAPE CARRIED OVER; THE   *
000270     *              PATIENT/TREATMENT DETAIL LINES WERE REPLACED WITH  *
000280     *              A PER-PASSENGER TRIP-STATISTICS CONTROL BREAK.     *
000290     *    04/09/99  RK  TKT FT-1188 -- DROPPED THE VSAM PATMSTR/PATINS/ *
000300     *              PATPERSN RANDOM READS.  TRIP-FILE IS LOADED WHOLE   *
000310     *              INTO TRIP-TABLE AND SORTED BY PASSENGER-ID IN       *
000320     *              830-SORT-TRIP-TABLE -- NO SORT UTILITY STEP AHEAD   *
000330     *              OF THIS PROGRAM IN THE JCL, SO THE SORT IS DONE      *
000340     *              IN STORAGE.                                          *
000350     *    11/30/99  RK  TKT FT-1260 -- Y2K REVIEW.  NO DATE FIELDS ON    *
000360     *              TRIP-RECORD, NO CHANGE REQUIRED.                    *
000370     *    03/14/00  RK  TKT FT-1288 -- 250-ACCUM-ONE-TRIP WAS ADDING A   *
000380     *              ZERO-DISTANCE/ZERO-FARE ROW INTO THE SUMS.  NOW      *
000390     *              SKIPPED PER DISPATCH -- A TRIP WITH NO AMOUNT        *
000400     *              RECORDED STILL COUNTS TOWARD TOTAL-TRIPS BUT NOT     *
000410     *              TOWARD THE DISTANCE/FARE SUMS.                      *
000420     *    07/11/01  RK  TKT FT-1312 -- FOOTER WAS MISSING GRAND-TOTAL    *
000430     *              DISTANCE AND FARE -- ADDED WS-GRAND-DISTANCE/FARE   *
000440     *              TO THE ACCUMULATORS, ROLLED THEM UP IN              *
000450     *              250-ACCUM-ONE-TRIP UNDER THE SAME ZERO-SKIP RULE    *
000460     *              AS THE PER-PASSENGER SUMS, AND WIDENED              *
000470     *              WS-TRAILER-REC TO CARRY THE TWO NEW TOTALS.         *
000480     ******************************************************************
000490
000500      ENVIRONMENT DIVISION.
000510      CONFIGURATION SECTION.
000520      SOURCE-COMPUTER. IBM-390.
000530      OBJECT-COMPUTER. IBM-390.
000540      SPECIAL-NAMES.
000550          C01 IS NEXT-PAGE.
000560
000570      INPUT-OUTPUT SECTION.
000580      FILE-CONTROL.
000590          SELECT SYSOUT
000600          ASSIGN TO UT-S-SYSOUT
000610            ORGANIZATION IS SEQUENTIAL.
000620
000630          SELECT TRIP-FILE-IN
000640          ASSIGN TO UT-S-TRPFILE
000650            ACCESS MODE IS SEQUENTIAL
000660            FILE STATUS IS TPFCODE.
000670
000680          SELECT TRIP-STATS-OUT
000690          ASSIGN TO UT-S-TRPSTAT
000700            ACCESS MODE IS SEQUENTIAL
000710            FILE STATUS IS OFCODE.
000720
000730      DATA DIVISION.
000740      FILE SECTION.
000750      FD  SYSOUT
000760          RECORDING MODE IS F
000770          LABEL RECORDS ARE STANDARD
000780          RECORD CONTAINS 100 CHARACTERS
000790          BLOCK CONTAINS 0 RECORDS
000800          DATA RECORD IS SYSOUT-REC.
000810      01  SYSOUT-REC  PIC X(100).
000820
000830      FD  TRIP-FILE-IN
000840          RECORDING MODE IS F
000850          LABEL RECORDS ARE STANDARD
000860          RECORD CONTAINS 97 CHARACTERS
000870          BLOCK CONTAINS 0 RECORDS
000880          DATA RECORD IS TRIP-FILE-IN-REC.
000890      01  TRIP-FILE-IN-REC PIC X(97).
000900
000910      FD  TRIP-STATS-OUT
000920          RECORDING MODE IS F
000930          LABEL RECORDS ARE STANDARD
000940          RECORD CONTAINS 132 CHARACTERS
000950          BLOCK CONTAINS 0 RECORDS
000960          DATA RECORD IS RPT-REC.
000970      01  RPT-REC  PIC X(132).
000980
000990      WORKING-STORAGE SECTION.
001000
001010      77  ZERO-VAL                       PIC S9(1) COMP VALUE 0.
001020      77  ONE-VAL                        PIC S9(1) COMP VALUE 1.
001030      77  WS-TP-TABLE-MAX                PIC 9(04) COMP VALUE 2000.
001040
001050      01  FILE-STATUS-CODES.
001060          05  TPFCODE                 PIC X(2).
001070              88 TP-NO-MORE-DATA   VALUE "10".
001080          05  OFCODE                  PIC X(2).
001090          05  FILLER                  PIC X(02).
001100
001110     ** QSAM FILE
001120      COPY TRIPMSTR.
001130
001140      01  TRIP-TABLE-AREA.
001150          05  TRIP-TABLE
001160                  OCCURS 2000 TIMES
001170                  INDEXED BY TP-SUB, TP-SUB2.
001180              10  TP-TRIP-ID-T             PIC 9(09).
001190              10  TP-PASSENGER-ID-T        PIC 9(09).
001200              10  TP-DRIVER-ID-T           PIC 9(09).
001210              10  TP-ORIGIN-LAT-T          PIC S9(03)V9(06).
001220              10  TP-ORIGIN-LON-T          PIC S9(03)V9(06).
001230              10  TP-DEST-LAT-T            PIC S9(03)V9(06).
001240              10  TP-DEST-LON-T            PIC S9(03)V9(06).
001250              10  TP-DISTANCE-KM-T         PIC S9(05)V99.
001260              10  TP-FARE-T                PIC S9(05)V99.
001270              10  TP-STATUS-T              PIC X(11).
001280                  88  TP-COMPLETED-T         VALUE "COMPLETED  ".
001290              10  FILLER                   PIC X(09).
001300          05  TRIP-TABLE-COUNT         PIC 9(04) COMP VALUE ZERO.
001310
001320      01  WS-SWAP-ROW                     PIC X(97).
001330     *    UNSIGNED-ZONED VIEW OF THE PASSENGER-ID BYTES WITHIN THE SWAP
001340     *    BUFFER, SAME OVERLAY IDIOM AS TRIPMSTR-KEY-RED IN THE COPYBOOK.
001350     *    NOT READ TODAY, KEPT FOR THE NEXT PROGRAMMER WHO NEEDS TO TRACE
001360     *    A BAD SWAP WITHOUT UNPACKING THE WHOLE ROW BY HAND.
001370      01  WS-SWAP-ROW-PASSENGER-RED REDEFINES WS-SWAP-ROW.
001380          05  FILLER                      PIC X(09).
001390          05  WS-SWAP-PASSENGER-ID        PIC 9(09).
001400          05  FILLER                      PIC X(79).
001410
001420      01  WS-CURRENT-DATE-FIELDS.
001430          05  WS-CURRENT-YY               PIC 9(2).
001440          05  WS-CURRENT-MONTH            PIC 9(2).
001450          05  WS-CURRENT-DAY              PIC 9(2).
001460          05  FILLER                      PIC X(01).
001470
001480      01  WS-HDR-REC.
001490          05  FILLER                  PIC X(1) VALUE " ".
001500          05  HDR-DATE.
001510              10  HDR-YY              PIC 9(2).
001520              10  DASH-1              PIC X(1) VALUE "-".
001530              10  HDR-MM              PIC 9(2).
001540              10  DASH-2              PIC X(1) VALUE "-".
001550              10  HDR-DD              PIC 9(2).
001560          05  FILLER                  PIC X(14) VALUE SPACE.
001570          05  FILLER                  PIC X(46) VALUE
001580              "Passenger Trip Statistics Report".
001590          05  FILLER         PIC X(26)
001600                        VALUE "Page Number:" JUSTIFIED RIGHT.
001610          05  PAGE-NBR-O              PIC ZZ9.
001620          05  FILLER                  PIC X(29) VALUE SPACES.
001630
001640      01  WS-COLM-HDR-REC.
001650          05  FILLER            PIC X(11) VALUE "PASSENGER".
001660          05  FILLER            PIC X(11) VALUE "TOTAL".
001670          05  FILLER            PIC X(11) VALUE "COMPLETED".
001680          05  FILLER            PIC X(13) VALUE "DISTANCE-KM".
001690          05  FILLER            PIC X(14) VALUE "TOTAL FARE".
001700          05  FILLER            PIC X(9)  VALUE "PCT CMP".
001710          05  FILLER            PIC X(14) VALUE "AVG FARE".
001720          05  FILLER            PIC X(49) VALUE SPACES.
001730
001740      01  WS-DETAIL-REC.
001750          05  FILLER                  PIC X(1) VALUE SPACE.
001760          05  PASSENGER-ID-O          PIC 9(09).
001770          05  FILLER                  PIC X(03) VALUE SPACES.
001780          05  TOTAL-TRIPS-O           PIC ZZZ,ZZ9.
001790          05  FILLER                  PIC X(03) VALUE SPACES.
001800          05  COMPLETED-TRIPS-O       PIC ZZZ,ZZ9.
001810          05  FILLER                  PIC X(03) VALUE SPACES.
001820          05  TOTAL-DISTANCE-O        PIC ZZZ,ZZ9.99.
001830          05  FILLER                  PIC X(03) VALUE SPACES.
001840          05  TOTAL-FARE-O            PIC $$$,$$9.99.
001850          05  FILLER                  PIC X(03) VALUE SPACES.
001860          05  COMPLETION-RATE-O       PIC ZZ9.99.
001870          05  FILLER                  PIC X(02) VALUE SPACES.
001880          05  AVERAGE-FARE-O          PIC $$$,$$9.99.
001890          05  FILLER                  PIC X(53) VALUE SPACES.
001900
001910      01  WS-TRAILER-REC.
001920          05  FILLER                  PIC X(1) VALUE SPACE.
001930          05  FILLER                  PIC X(25)
001940                  VALUE "GRAND TOTALS - PASSENGERS".
001950          05  GRAND-PASSENGERS-O      PIC ZZZ,ZZ9.
001960          05  FILLER                  PIC X(3) VALUE SPACES.
001970          05  FILLER                  PIC X(13) VALUE "TOTAL TRIPS".
001980          05  GRAND-TRIPS-O           PIC ZZZ,ZZ9.
001990          05  FILLER                  PIC X(3) VALUE SPACES.
002000          05  FILLER                  PIC X(13) VALUE "COMPLETED".
002010          05  GRAND-COMPLETED-O       PIC ZZZ,ZZ9.
002020          05  FILLER                  PIC X(3) VALUE SPACES.
002030          05  FILLER                  PIC X(13) VALUE "TOTAL KM".
002040          05  GRAND-DISTANCE-O        PIC ZZZ,ZZ9.99.
002050          05  FILLER                  PIC X(3) VALUE SPACES.
002060          05  FILLER                  PIC X(13) VALUE "TOTAL FARE".
002070          05  GRAND-FARE-O            PIC $$$,$$9.99.
002080          05  FILLER                  PIC X(1) VALUE SPACE.
002090
002100      01  WS-BLANK-LINE.
002110          05  FILLER     PIC X(132) VALUE SPACES.
002120
002130      01  WS-PASS-ACCUM.
002140          05 WS-PASS-TOTAL-TRIPS      PIC 9(07) COMP.
002150          05 WS-PASS-COMPLETED-TRIPS  PIC 9(07) COMP.
002160          05 WS-PASS-TOTAL-DISTANCE   PIC S9(07)V99 COMP-3.
002170          05 WS-PASS-TOTAL-FARE       PIC S9(07)V99 COMP-3.
002180          05 WS-PASS-COMPLETION-RATE  PIC S9(03)V99 COMP-3.
002190          05 WS-PASS-AVERAGE-FARE     PIC S9(05)V99 COMP-3.
002200          05 FILLER                   PIC X(01).
002210
002220      01  WS-HOLD-PASSENGER-ID            PIC 9(09).
002230
002240      01  COUNTERS-IDXS-AND-ACCUMULATORS.
002250          05 WS-LINES                 PIC 9(2) COMP VALUE 2.
002260          05 WS-PAGES                 PIC 9(3) COMP VALUE 1.
002270          05 WS-TRIPS-READ             PIC 9(7) COMP.
002280          05 WS-GRAND-PASSENGERS       PIC 9(7) COMP.
002290          05 WS-GRAND-TRIPS            PIC 9(7) COMP.
002300          05 WS-GRAND-COMPLETED        PIC 9(7) COMP.
002310          05 WS-GRAND-DISTANCE         PIC S9(09)V99 COMP-3.
002320          05 WS-GRAND-FARE             PIC S9(09)V99 COMP-3.
002330          05 FILLER                    PIC X(01).
002340
002350      01  FLAGS-AND-SWITCHES.
002360          05 WS-SORT-SW                PIC X(01) VALUE "N".
002370              88 SWAP-MADE          VALUE "Y".
002380          05 FILLER                    PIC X(01).
002390
002400      COPY ABENDREC.
002410
002420      PROCEDURE DIVISION.
002430          PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002440          PERFORM 100-MAINLINE THRU 100-EXIT
002450                  UNTIL TP-SUB > TRIP-TABLE-COUNT.
002460          PERFORM 999-CLEANUP THRU 999-EXIT.
002470          MOVE +0 TO RETURN-CODE.
002480          GOBACK.
002490
002500      000-HOUSEKEEPING.
002510          MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002520          DISPLAY "******** BEGIN JOB TRPLIST ********".
002530          ACCEPT WS-CURRENT-DATE-FIELDS FROM DATE.
002540          MOVE WS-CURRENT-YY    TO HDR-YY.
002550          MOVE WS-CURRENT-MONTH TO HDR-MM.
002560          MOVE WS-CURRENT-DAY   TO HDR-DD.
002570          INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002580          MOVE 2 TO WS-LINES.
002590          PERFORM 800-OPEN-FILES THRU 800-EXIT.
002600          PERFORM 810-LOAD-TRIP-TABLE THRU 810-EXIT.
002610          IF TRIP-TABLE-COUNT = ZERO
002620              MOVE "EMPTY TRIP-FILE INPUT" TO ABEND-REASON
002630              GO TO 1000-ABEND-RTN.
002640          PERFORM 830-SORT-TRIP-TABLE THRU 830-EXIT.
002650          SET TP-SUB TO 1.
002660      000-EXIT.
002670          EXIT.
002680
002690      100-MAINLINE.
002700          MOVE "100-MAINLINE" TO PARA-NAME.
002710          PERFORM 200-NEW-PASSENGER THRU 200-EXIT.
002720      100-EXIT.
002730          EXIT.
002740
002750      200-NEW-PASSENGER.
002760          MOVE "200-NEW-PASSENGER" TO PARA-NAME.
002770          MOVE TP-PASSENGER-ID-T(TP-SUB) TO WS-HOLD-PASSENGER-ID.
002780          INITIALIZE WS-PASS-ACCUM.
002790          PERFORM 250-ACCUM-ONE-TRIP
002800              UNTIL TP-SUB > TRIP-TABLE-COUNT OR
002810                    TP-PASSENGER-ID-T(TP-SUB) NOT = WS-HOLD-PASSENGER-ID.
002820          PERFORM 400-CALC-PASSENGER-STATS THRU 400-EXIT.
002830          PERFORM 740-WRITE-PASSENGER-DETAIL THRU 740-EXIT.
002840          ADD 1 TO WS-GRAND-PASSENGERS.
002850      200-EXIT.
002860          EXIT.
002870
002880     *    PER-PASSENGER ACCUMULATION.  A TRIP WITH NO DISTANCE OR FARE
002890     *    RECORDED STILL COUNTS TOWARD WS-PASS-TOTAL-TRIPS, IT JUST
002900     *    DOES NOT FEED THE DISTANCE/FARE SUMS -- PER TKT FT-1288.  THE
002910     *    SAME ZERO-SKIP RULE FEEDS THE GRAND TOTALS -- PER TKT FT-1312.
002920      250-ACCUM-ONE-TRIP.
002930          ADD 1 TO WS-PASS-TOTAL-TRIPS.
002940          ADD 1 TO WS-GRAND-TRIPS.
002950          IF TP-COMPLETED-T(TP-SUB)
002960              ADD 1 TO WS-PASS-COMPLETED-TRIPS
002970              ADD 1 TO WS-GRAND-COMPLETED.
002980          IF TP-DISTANCE-KM-T(TP-SUB) NOT = ZERO
002990              ADD TP-DISTANCE-KM-T(TP-SUB) TO WS-PASS-TOTAL-DISTANCE
003000              ADD TP-DISTANCE-KM-T(TP-SUB) TO WS-GRAND-DISTANCE.
003010          IF TP-FARE-T(TP-SUB) NOT = ZERO
003020              ADD TP-FARE-T(TP-SUB) TO WS-PASS-TOTAL-FARE
003030              ADD TP-FARE-T(TP-SUB) TO WS-GRAND-FARE.
003040          SET TP-SUB UP BY 1.
003050
003060      400-CALC-PASSENGER-STATS.
003070          MOVE "400-CALC-PASSENGER-STATS" TO PARA-NAME.
003080          MOVE ZERO TO WS-PASS-COMPLETION-RATE.
003090          MOVE ZERO TO WS-PASS-AVERAGE-FARE.
003100          IF WS-PASS-TOTAL-TRIPS > ZERO
003110              COMPUTE WS-PASS-COMPLETION-RATE ROUNDED =
003120                  (WS-PASS-COMPLETED-TRIPS / WS-PASS-TOTAL-TRIPS) * 100.
003130          IF WS-PASS-COMPLETED-TRIPS > ZERO
003140              COMPUTE WS-PASS-AVERAGE-FARE ROUNDED =
003150                  WS-PASS-TOTAL-FARE / WS-PASS-COMPLETED-TRIPS.
003160      400-EXIT.
003170          EXIT.
003180
003190     *    INSTEAD OF A SORT STEP AHEAD OF THIS PROGRAM IN THE JCL, THE
003200     *    WHOLE TRIP-TABLE IS SORTED IN STORAGE BY PASSENGER-ID -- A
003210     *    PLAIN EXCHANGE SORT, SINCE TRIP-TABLE-COUNT NEVER RUNS PAST
003220     *    2000 ROWS ON A NIGHT'S WORTH OF TRIPS.
003230      830-SORT-TRIP-TABLE.
003240          MOVE "830-SORT-TRIP-TABLE" TO PARA-NAME.
003250          IF TRIP-TABLE-COUNT < 2 GO TO 830-EXIT.
003260          MOVE "Y" TO WS-SORT-SW.
003270          PERFORM 835-SORT-PASS UNTIL NOT SWAP-MADE.
003280      830-EXIT.
003290          EXIT.
003300
003310      835-SORT-PASS.
003320          MOVE "N" TO WS-SORT-SW.
003330          SET TP-SUB TO 1.
003340          PERFORM 837-COMPARE-SWAP UNTIL TP-SUB >= TRIP-TABLE-COUNT.
003350
003360      837-COMPARE-SWAP.
003370          SET TP-SUB2 TO TP-SUB.
003380          SET TP-SUB2 UP BY 1.
003390          IF TP-PASSENGER-ID-T(TP-SUB) > TP-PASSENGER-ID-T(TP-SUB2)
003400              MOVE TRIP-TABLE(TP-SUB) TO WS-SWAP-ROW
003410              MOVE TRIP-TABLE(TP-SUB2) TO TRIP-TABLE(TP-SUB)
003420              MOVE WS-SWAP-ROW TO TRIP-TABLE(TP-SUB2)
003430              MOVE "Y" TO WS-SORT-SW.
003440          SET TP-SUB UP BY 1.
003450
003460      600-PAGE-BREAK.
003470          WRITE RPT-REC FROM WS-BLANK-LINE.
003480          WRITE RPT-REC FROM WS-BLANK-LINE.
003490      600-EXIT.
003500          EXIT.
003510
003520      700-WRITE-PAGE-HDR.
003530          MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
003540          WRITE RPT-REC FROM WS-BLANK-LINE
003550              AFTER ADVANCING 1.
003560          MOVE WS-PAGES TO PAGE-NBR-O.
003570          WRITE RPT-REC FROM WS-HDR-REC
003580              AFTER ADVANCING NEXT-PAGE.
003590          MOVE ZERO TO WS-LINES.
003600          ADD 1 TO WS-PAGES.
003610          WRITE RPT-REC FROM WS-BLANK-LINE
003620              AFTER ADVANCING 1.
003630      700-EXIT.
003640          EXIT.
003650
003660      720-WRITE-COLM-HDR.
003670          MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
003680          WRITE RPT-REC FROM WS-COLM-HDR-REC
003690              AFTER ADVANCING 2.
003700          ADD 1 TO WS-LINES.
003710      720-EXIT.
003720          EXIT.
003730
003740      740-WRITE-PASSENGER-DETAIL.
003750          MOVE "740-WRITE-PASSENGER-DETAIL" TO PARA-NAME.
003760          IF WS-LINES > 50
003770              PERFORM 600-PAGE-BREAK THRU 600-EXIT.
003780          IF WS-LINES = 2
003790              PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
003800              PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
003810
003820          MOVE WS-HOLD-PASSENGER-ID TO PASSENGER-ID-O.
003830          MOVE WS-PASS-TOTAL-TRIPS TO TOTAL-TRIPS-O.
003840          MOVE WS-PASS-COMPLETED-TRIPS TO COMPLETED-TRIPS-O.
003850          MOVE WS-PASS-TOTAL-DISTANCE TO TOTAL-DISTANCE-O.
003860          MOVE WS-PASS-TOTAL-FARE TO TOTAL-FARE-O.
003870          MOVE WS-PASS-COMPLETION-RATE TO COMPLETION-RATE-O.
003880          MOVE WS-PASS-AVERAGE-FARE TO AVERAGE-FARE-O.
003890          WRITE RPT-REC FROM WS-DETAIL-REC
003900              AFTER ADVANCING 1.
003910          ADD 1 TO WS-LINES.
003920      740-EXIT.
003930          EXIT.
003940
003950      800-OPEN-FILES.
003960          MOVE "800-OPEN-FILES" TO PARA-NAME.
003970          OPEN INPUT TRIP-FILE-IN.
003980          OPEN OUTPUT TRIP-STATS-OUT, SYSOUT.
003990      800-EXIT.
004000          EXIT.
004010
004020      810-LOAD-TRIP-TABLE.
004030          MOVE "810-LOAD-TRIP-TABLE" TO PARA-NAME.
004040          SET TP-SUB TO 1.
004050          PERFORM 815-READ-ONE-TRIP
004060              UNTIL TP-NO-MORE-DATA OR TP-SUB > WS-TP-TABLE-MAX.
004070      810-EXIT.
004080          EXIT.
004090
004100      815-READ-ONE-TRIP.
004110          READ TRIP-FILE-IN INTO TRIP-RECORD-REC
004120              AT END
004130              MOVE "10" TO TPFCODE
004140              GO TO 815-EXIT
004150          END-READ.
004160          MOVE TRIP-RECORD-REC TO TRIP-TABLE(TP-SUB).
004170          ADD 1 TO TRIP-TABLE-COUNT.
004180          ADD 1 TO WS-TRIPS-READ.
004190          SET TP-SUB UP BY 1.
004200      815-EXIT.
004210          EXIT.
004220
004230      850-CLOSE-FILES.
004240          MOVE "850-CLOSE-FILES" TO PARA-NAME.
004250          CLOSE TRIP-FILE-IN, TRIP-STATS-OUT, SYSOUT.
004260      850-EXIT.
004270          EXIT.
004280
004290      999-CLEANUP.
004300          MOVE "999-CLEANUP" TO PARA-NAME.
004310          MOVE WS-GRAND-PASSENGERS TO GRAND-PASSENGERS-O.
004320          MOVE WS-GRAND-TRIPS TO GRAND-TRIPS-O.
004330          MOVE WS-GRAND-COMPLETED TO GRAND-COMPLETED-O.
004340          MOVE WS-GRAND-DISTANCE TO GRAND-DISTANCE-O.
004350          MOVE WS-GRAND-FARE TO GRAND-FARE-O.
004360          WRITE RPT-REC FROM WS-BLANK-LINE
004370              AFTER ADVANCING 2.
004380          WRITE RPT-REC FROM WS-TRAILER-REC
004390              AFTER ADVANCING 1.
004400          PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004410
004420          DISPLAY "** TRIP RECORDS READ       **".
004430          DISPLAY WS-TRIPS-READ.
004440          DISPLAY "** PASSENGERS REPORTED     **".
004450          DISPLAY WS-GRAND-PASSENGERS.
004460          DISPLAY "******** NORMAL END OF JOB TRPLIST ********".
004470      999-EXIT.
004480          EXIT.
004490
004500      1000-ABEND-RTN.
004510          WRITE SYSOUT-REC FROM ABEND-REC.
004520          PERFORM 850-CLOSE-FILES THRU 850-EXIT.
004530          DISPLAY "*** ABNORMAL END OF JOB-TRPLIST ***" UPON CONSOLE.
004540          DIVIDE ZERO-VAL INTO ONE-VAL.
