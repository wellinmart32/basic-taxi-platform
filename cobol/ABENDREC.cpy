000100******************************************************************
000110*    COPYBOOK  ABENDREC                                          *
000120*    STANDARD ABEND-MESSAGE RECORD -- WRITTEN TO SYSOUT BY EVERY *
000130*    TRPxxxx / DRVZONE BATCH STEP WHEN A FATAL CONDITION FORCES  *
000140*    AN EARLY END OF JOB.  LIFTED FROM THE OLD PATIENT-BILLING   *
000150*    SUITE'S ABENDREC MEMBER -- DO NOT SHORTEN, OTHER STEPS      *
000160*    STILL CARD THIS LAYOUT BY POSITION.                         *
000170******************************************************************
000180 01  ABEND-REC.
000190     05  ABEND-PARA-NAME             PIC X(20).
000200     05  FILLER                      PIC X(01).
000210     05  ABEND-REASON                PIC X(60).
000220     05  FILLER                      PIC X(01).
000230     05  ACTUAL-VAL                  PIC X(20).
000240     05  FILLER                      PIC X(01).
000250     05  EXPECTED-VAL                PIC X(20).
000260     05  FILLER                      PIC X(06).
000270 01  PARA-NAME-RED REDEFINES ABEND-REC.
000280     05  PARA-NAME                   PIC X(20).
000290     05  FILLER                      PIC X(110).
