000100      IDENTIFICATION DIVISION.
000110     ******************************************************************
000120      PROGRAM-ID.  TRPUPDT.
000130      AUTHOR. JON SAYLES.
000140      INSTALLATION. COBOL DEVELOPMENT CENTER.
000150      DATE-WRITTEN. 01/01/88.
000160      DATE-COMPILED. 01/01/88.
000170      SECURITY. NON-CONFIDENTIAL.
000180     ******************************************************************
000190     *    CHANGE LOG                                                  *
000200     *                                                                *
000210     *    01/01/88  JS  ORIGINAL -- DAILY EQUIPMENT-CHARGE UPDATE AND  *
000220     *              PATIENT-MASTER REWRITE STEP.  SEE DALYUPDT MEMBER. *
000230     *    06/04/92  JS  ADDED THE DIAGNOSTIC-CODE RECONCILIATION       *
000240     *              LOGIC IN WHAT IS NOW 300.                         *
000250     *    04/06/99  RK  TKT FT-1186 -- FEDOTAXI CONVERSION.  RENAMED   *
000260     *              FROM DALYUPDT TO TRPUPDT.  THE READ/LOOKUP/REWRITE *
000270     *              SHAPE CARRIED OVER; THE EQUIPMENT-CHARGE AND       *
000280     *              DIAGNOSTIC-CODE LOGIC WAS REPLACED WITH THE TRIP   *
000290     *              STATUS STATE MACHINE AND THE DRIVER-RELEASE LOGIC. *
000300     *    04/08/99  RK  TKT FT-1189 -- DROPPED THE VSAM PATMSTR RANDOM  *
000310     *              READ.  TRIP-FILE AND DRIVER-MASTER ARE BOTH PLAIN   *
000320     *              SEQUENTIAL FILES LOADED WHOLE INTO TABLES, SAME AS  *
000330     *              TRPEDIT DOES.  300-FIND-TRIP NOW USES SEARCH ALL    *
000340     *              SINCE TRIP-FILE IS WRITTEN OUT IN TRIP-ID ORDER.    *
000350     *    09/20/99  RK  TKT FT-1202 -- 500-APPLY-SIDE-EFFECTS WAS        *
000360     *              FREEING THE DRIVER ON COMPLETED BUT NOT CANCELLED.  *
000370     *              BOTH TERMINAL STATUSES FREE THE DRIVER.             *
000380     *    11/30/99  RK  TKT FT-1260 -- Y2K REVIEW.  NO PACKED OR ZONED   *
000390     *              DATE FIELDS ON TRIP-CHANGE OR TRIP-RECORD, NO        *
000400     *              CHANGE REQUIRED.                                    *
000410     *    03/09/00  RK  TKT FT-1283 -- 400-VALIDATE-TRANSITION WAS       *
000420     *              ACCEPTING A STATUS-TO-ITSELF AS A VALID NO-OP.       *
000430     *              SELF-TRANSITIONS ARE NOW REJECTED, PER DISPATCH.     *
000440     ******************************************************************
000450
000460      ENVIRONMENT DIVISION.
000470      CONFIGURATION SECTION.
000480      SOURCE-COMPUTER. IBM-390.
000490      OBJECT-COMPUTER. IBM-390.
000500      INPUT-OUTPUT SECTION.
000510      FILE-CONTROL.
000520          SELECT SYSOUT
000530          ASSIGN TO UT-S-SYSOUT
000540            ORGANIZATION IS SEQUENTIAL.
000550
000560          SELECT TRIP-CHANGE-IN
000570          ASSIGN TO UT-S-TRPCHG
000580            ACCESS MODE IS SEQUENTIAL
000590            FILE STATUS IS TCFCODE.
000600
000610          SELECT REJECTS-OUT
000620          ASSIGN TO UT-S-TRPREJ
000630            ACCESS MODE IS SEQUENTIAL
000640            FILE STATUS IS RJFCODE.
000650
000660          SELECT DRIVER-MASTER-IN
000670          ASSIGN TO UT-S-DRVMSTR
000680            ACCESS MODE IS SEQUENTIAL
000690            FILE STATUS IS DRFCODE.
000700
000710          SELECT DRIVER-MASTER-OUT
000720          ASSIGN TO UT-S-DRVMSTO
000730            ACCESS MODE IS SEQUENTIAL
000740            FILE STATUS IS DOFCODE.
000750
000760          SELECT TRIP-FILE-IN
000770          ASSIGN TO UT-S-TRPFILE
000780            ACCESS MODE IS SEQUENTIAL
000790            FILE STATUS IS TPFCODE.
000800
000810          SELECT TRIP-FILE-OUT
000820          ASSIGN TO UT-S-TRPFILO
000830            ACCESS MODE IS SEQUENTIAL
000840            FILE STATUS IS TOFCODE.
000850
000860      DATA DIVISION.
000870      FILE SECTION.
000880      FD  SYSOUT
000890          RECORDING MODE IS F
000900          LABEL RECORDS ARE STANDARD
000910          RECORD CONTAINS 100 CHARACTERS
000920          BLOCK CONTAINS 0 RECORDS
000930          DATA RECORD IS SYSOUT-REC.
000940      01  SYSOUT-REC  PIC X(100).
000950
000960     ****** ONE RECORD PER STATUS-CHANGE EVENT, EVENT-ARRIVAL ORDER.
000970     ****** NO HEADER OR TRAILER RECORD ON THIS FILE.
000980      FD  TRIP-CHANGE-IN
000990          RECORDING MODE IS F
001000          LABEL RECORDS ARE STANDARD
001010          RECORD CONTAINS 40 CHARACTERS
001020          BLOCK CONTAINS 0 RECORDS
001030          DATA RECORD IS TRIP-CHANGE-IN-REC.
001040      01  TRIP-CHANGE-IN-REC PIC X(40).
001050
001060      FD  REJECTS-OUT
001070          RECORDING MODE IS F
001080          LABEL RECORDS ARE STANDARD
001090          RECORD CONTAINS 132 CHARACTERS
001100          BLOCK CONTAINS 0 RECORDS
001110          DATA RECORD IS REJECTS-OUT-REC.
001120      01  REJECTS-OUT-REC PIC X(132).
001130
001140      FD  DRIVER-MASTER-IN
001150          RECORDING MODE IS F
001160          LABEL RECORDS ARE STANDARD
001170          RECORD CONTAINS 150 CHARACTERS
001180          BLOCK CONTAINS 0 RECORDS
001190          DATA RECORD IS DRIVER-MASTER-IN-REC.
001200      01  DRIVER-MASTER-IN-REC PIC X(150).
001210
001220     ****** SAME LAYOUT, WRITTEN BACK OUT WHOLE AT END OF JOB SO THE
001230     ****** DRIVER-AVAILABLE FLIPS MADE IN 520-FREE-DRIVER STICK.
001240      FD  DRIVER-MASTER-OUT
001250          RECORDING MODE IS F
001260          LABEL RECORDS ARE STANDARD
001270          RECORD CONTAINS 150 CHARACTERS
001280          BLOCK CONTAINS 0 RECORDS
001290          DATA RECORD IS DRIVER-MASTER-OUT-REC.
001300      01  DRIVER-MASTER-OUT-REC PIC X(150).
001310
001320      FD  TRIP-FILE-IN
001330          RECORDING MODE IS F
001340          LABEL RECORDS ARE STANDARD
001350          RECORD CONTAINS 97 CHARACTERS
001360          BLOCK CONTAINS 0 RECORDS
001370          DATA RECORD IS TRIP-FILE-IN-REC.
001380      01  TRIP-FILE-IN-REC PIC X(97).
001390
001400     ****** SAME LAYOUT, WRITTEN BACK OUT WHOLE AT END OF JOB WITH THE
001410     ****** STATUS, DISTANCE AND FARE UPDATES FROM 600-REWRITE-TRIP.
001420      FD  TRIP-FILE-OUT
001430          RECORDING MODE IS F
001440          LABEL RECORDS ARE STANDARD
001450          RECORD CONTAINS 97 CHARACTERS
001460          BLOCK CONTAINS 0 RECORDS
001470          DATA RECORD IS TRIP-FILE-OUT-REC.
001480      01  TRIP-FILE-OUT-REC PIC X(97).
001490
001500      WORKING-STORAGE SECTION.
001510
001520      77  ZERO-VAL                       PIC S9(1) COMP VALUE 0.
001530      77  ONE-VAL                        PIC S9(1) COMP VALUE 1.
001540      77  WS-DR-TABLE-MAX                PIC 9(04) COMP VALUE 500.
001550      77  WS-TP-TABLE-MAX                PIC 9(04) COMP VALUE 2000.
001560
001570      01  FILE-STATUS-CODES.
001580          05  TCFCODE                 PIC X(2).
001590              88 TC-NO-MORE-DATA   VALUE "10".
001600          05  RJFCODE                 PIC X(2).
001610          05  DRFCODE                 PIC X(2).
001620              88 DR-NO-MORE-DATA   VALUE "10".
001630          05  DOFCODE                 PIC X(2).
001640          05  TPFCODE                 PIC X(2).
001650              88 TP-NO-MORE-DATA   VALUE "10".
001660          05  TOFCODE                 PIC X(2).
001670          05  FILLER                  PIC X(02).
001680
001690     ** QSAM FILE
001700      COPY TRPCHG.
001710
001720     ** QSAM FILE
001730      COPY DRVMSTR.
001740
001750     ** QSAM FILE
001760      COPY TRIPMSTR.
001770
001780      01  DRVR-TABLE-AREA.
001790          05  DRVR-TABLE OCCURS 500 TIMES INDEXED BY DR-SUB.
001800              10  DR-DRIVER-ID-T          PIC 9(09).
001810              10  DR-LICENSE-NUMBER-T      PIC X(20).
001820              10  DR-VEHICLE-PLATE-T       PIC X(10).
001830              10  DR-VEHICLE-MODEL-T       PIC X(20).
001840              10  DR-VEHICLE-YEAR-T        PIC X(04).
001850              10  DR-AVAILABLE-T           PIC X(01).
001860                  88  DRIVER-AVAILABLE-T     VALUE "Y".
001870              10  DR-HAS-LOCATION-T        PIC X(01).
001880                  88  DRIVER-HAS-LOCATION-T  VALUE "Y".
001890              10  DR-CURRENT-LAT-T         PIC S9(03)V9(06).
001900              10  DR-CURRENT-LON-T         PIC S9(03)V9(06).
001910              10  DR-FIRST-NAME-T          PIC X(20).
001920              10  DR-LAST-NAME-T           PIC X(20).
001930              10  FILLER                   PIC X(27).
001940          05  DRVR-TABLE-COUNT         PIC 9(04) COMP VALUE ZERO.
001950
001960      01  TRIP-TABLE-AREA.
001970          05  TRIP-TABLE
001980                  OCCURS 2000 TIMES
001990                  ASCENDING KEY IS TP-TRIP-ID-T
002000                  INDEXED BY TP-SUB.
002010              10  TP-TRIP-ID-T             PIC 9(09).
002020              10  TP-PASSENGER-ID-T        PIC 9(09).
002030              10  TP-DRIVER-ID-T           PIC 9(09).
002040              10  TP-ORIGIN-LAT-T          PIC S9(03)V9(06).
002050              10  TP-ORIGIN-LON-T          PIC S9(03)V9(06).
002060              10  TP-DEST-LAT-T            PIC S9(03)V9(06).
002070              10  TP-DEST-LON-T            PIC S9(03)V9(06).
002080              10  TP-DISTANCE-KM-T         PIC S9(05)V99.
002090              10  TP-FARE-T                PIC S9(05)V99.
002100              10  TP-STATUS-T              PIC X(11).
002110                  88  TP-REQUESTED-T         VALUE "REQUESTED  ".
002120                  88  TP-ACCEPTED-T          VALUE "ACCEPTED   ".
002130                  88  TP-IN-PROGRESS-T       VALUE "IN_PROGRESS".
002140                  88  TP-COMPLETED-T         VALUE "COMPLETED  ".
002150                  88  TP-CANCELLED-T         VALUE "CANCELLED  ".
002160              10  FILLER                   PIC X(09).
002170          05  TRIP-TABLE-COUNT         PIC 9(04) COMP VALUE ZERO.
002180
002190      01  FARECALC-CALL-PARMS.
002200          05  FCC-FUNCTION-CD             PIC X(01).
002210          05  FCC-LAT1                    PIC S9(03)V9(06).
002220          05  FCC-LON1                    PIC S9(03)V9(06).
002230          05  FCC-LAT2                    PIC S9(03)V9(06).
002240          05  FCC-LON2                    PIC S9(03)V9(06).
002250          05  FCC-DISTANCE-KM             PIC S9(05)V99.
002260          05  FCC-FARE                    PIC S9(05)V99.
002270          05  FCC-VALID-SW                PIC X(01).
002280              88  FCC-COORDS-VALID      VALUE "Y".
002290          05  FILLER                      PIC X(01).
002300      01  FARECALC-RETURN-CD              PIC S9(4) COMP.
002310
002320      01  WS-REJECT-LINE.
002330          05  FILLER                      PIC X(01) VALUE SPACE.
002340          05  WS-REJ-TRIP-ID-O            PIC 9(09).
002350          05  FILLER                      PIC X(02) VALUE SPACES.
002360          05  WS-REJ-REASON-O             PIC X(60).
002370          05  FILLER                      PIC X(60) VALUE SPACES.
002380
002390      01  COUNTERS-IDXS-AND-ACCUMULATORS.
002400          05 CT-CHANGES-READ          PIC 9(7) COMP.
002410          05 CT-ACCEPTED              PIC 9(7) COMP.
002420          05 CT-IN-PROGRESS           PIC 9(7) COMP.
002430          05 CT-COMPLETED             PIC 9(7) COMP.
002440          05 CT-CANCELLED             PIC 9(7) COMP.
002450          05 CT-REJ-NOT-FOUND         PIC 9(7) COMP.
002460          05 CT-REJ-BAD-TRANSITION    PIC 9(7) COMP.
002470          05 FILLER                   PIC X(01).
002480
002490      01  FLAGS-AND-SWITCHES.
002500          05 MORE-CHANGES-SW           PIC X(01) VALUE "Y".
002510              88 NO-MORE-CHANGES    VALUE "N".
002520          05 ERROR-FOUND-SW            PIC X(01) VALUE "N".
002530              88 RECORD-ERROR-FOUND VALUE "Y".
002540              88 VALID-RECORD       VALUE "N".
002550          05 WS-FOUND-SW               PIC X(01) VALUE "N".
002560              88 TRIP-FOUND          VALUE "Y".
002570          05 FILLER                    PIC X(01).
002580
002590      COPY ABENDREC.
002600
002610      PROCEDURE DIVISION.
002620          PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002630          PERFORM 100-MAINLINE THRU 100-EXIT
002640                  UNTIL NO-MORE-CHANGES.
002650          PERFORM 999-CLEANUP THRU 999-EXIT.
002660          MOVE +0 TO RETURN-CODE.
002670          GOBACK.
002680
002690      000-HOUSEKEEPING.
002700          MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002710          DISPLAY "******** BEGIN JOB TRPUPDT ********".
002720          INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002730          PERFORM 800-OPEN-FILES THRU 800-EXIT.
002740          PERFORM 810-LOAD-DRVR-TABLE THRU 810-EXIT.
002750          PERFORM 820-LOAD-TRIP-TABLE THRU 820-EXIT.
002760          PERFORM 900-READ-TRPCHG THRU 900-EXIT.
002770          IF NO-MORE-CHANGES
002780              MOVE "EMPTY TRIP-CHANGE INPUT FILE" TO ABEND-REASON
002790              GO TO 1000-ABEND-RTN.
002800      000-EXIT.
002810          EXIT.
002820
002830      100-MAINLINE.
002840          MOVE "100-MAINLINE" TO PARA-NAME.
002850          PERFORM 300-FIND-TRIP THRU 300-EXIT.
002860          IF NOT TRIP-FOUND
002870              MOVE "TRIP ID NOT FOUND OR NOT NUMERIC"
002880                   TO WS-REJ-REASON-O
002890              ADD 1 TO CT-REJ-NOT-FOUND
002900              PERFORM 710-WRITE-REJECT THRU 710-EXIT
002910              GO TO 100-READ-NEXT.
002920
002930          PERFORM 400-VALIDATE-TRANSITION THRU 400-EXIT.
002940          IF RECORD-ERROR-FOUND
002950              ADD 1 TO CT-REJ-BAD-TRANSITION
002960              PERFORM 710-WRITE-REJECT THRU 710-EXIT
002970              GO TO 100-READ-NEXT.
002980
002990          PERFORM 500-APPLY-SIDE-EFFECTS THRU 500-EXIT.
003000          PERFORM 600-REWRITE-TRIP THRU 600-EXIT.
003010
003020      100-READ-NEXT.
003030          PERFORM 900-READ-TRPCHG THRU 900-EXIT.
003040      100-EXIT.
003050          EXIT.
003060
003070     *    SEARCH ALL DEPENDS ON TRIP-TABLE STAYING IN ASCENDING
003080     *    TP-TRIP-ID-T ORDER -- TRUE SINCE TRPEDIT ASSIGNS TRIP-IDS
003090     *    SEQUENTIALLY AND TRIP-FILE IS NEVER RE-SORTED BETWEEN STEPS.
003100      300-FIND-TRIP.
003110          MOVE "300-FIND-TRIP" TO PARA-NAME.
003120          MOVE "N" TO WS-FOUND-SW.
003130          IF TC-TRIP-ID NOT NUMERIC OR TC-TRIP-ID = ZERO
003140              GO TO 300-EXIT.
003150          SEARCH ALL TRIP-TABLE
003160              AT END
003170                  MOVE "N" TO WS-FOUND-SW
003180              WHEN TP-TRIP-ID-T(TP-SUB) = TC-TRIP-ID
003190                  MOVE "Y" TO WS-FOUND-SW
003200          END-SEARCH.
003210      300-EXIT.
003220          EXIT.
003230
003240     *    STATUS-TRANSITION STATE MACHINE.  TP-SUB IS STILL POSITIONED
003250     *    ON THE MATCHED ROW FROM 300-FIND-TRIP.  DEFAULT IS REJECT --
003260     *    EACH IF BELOW CLEARS ERROR-FOUND-SW ONLY ON A TRANSITION THE
003270     *    STATE MACHINE ACTUALLY ALLOWS.
003280      400-VALIDATE-TRANSITION.
003290          MOVE "400-VALIDATE-TRANSITION" TO PARA-NAME.
003300          MOVE "Y" TO ERROR-FOUND-SW.
003310          IF TP-REQUESTED-T(TP-SUB) AND
003320             (TC-NEW-STATUS = "ACCEPTED   " OR
003330              TC-NEW-STATUS = "CANCELLED  ")
003340                  MOVE "N" TO ERROR-FOUND-SW
003350                  GO TO 400-EXIT.
003360          IF TP-ACCEPTED-T(TP-SUB) AND
003370             (TC-NEW-STATUS = "IN_PROGRESS" OR
003380              TC-NEW-STATUS = "CANCELLED  ")
003390                  MOVE "N" TO ERROR-FOUND-SW
003400                  GO TO 400-EXIT.
003410          IF TP-IN-PROGRESS-T(TP-SUB) AND
003420             (TC-NEW-STATUS = "COMPLETED  " OR
003430              TC-NEW-STATUS = "CANCELLED  ")
003440                  MOVE "N" TO ERROR-FOUND-SW
003450                  GO TO 400-EXIT.
003460      400-EXIT.
003470          EXIT.
003480
003490      500-APPLY-SIDE-EFFECTS.
003500          MOVE "500-APPLY-SIDE-EFFECTS" TO PARA-NAME.
003510          IF TC-NEW-STATUS = "COMPLETED  "
003520              PERFORM 510-RECOMPUTE-FARE THRU 510-EXIT
003530              PERFORM 520-FREE-DRIVER THRU 520-EXIT.
003540          IF TC-NEW-STATUS = "CANCELLED  "
003550              PERFORM 520-FREE-DRIVER THRU 520-EXIT.
003560      500-EXIT.
003570          EXIT.
003580
003590     *    FARE IS RECOMPUTED, NOT CARRIED FORWARD FROM TRPEDIT --
003600     *    PER DISPATCH, THE FARE POSTED ON COMPLETION IS THE ONE THAT
003610     *    COUNTS FOR BILLING.
003620      510-RECOMPUTE-FARE.
003630          MOVE "510-RECOMPUTE-FARE" TO PARA-NAME.
003640          MOVE "F" TO FCC-FUNCTION-CD.
003650          MOVE TP-ORIGIN-LAT-T(TP-SUB) TO FCC-LAT1.
003660          MOVE TP-ORIGIN-LON-T(TP-SUB) TO FCC-LON1.
003670          MOVE TP-DEST-LAT-T(TP-SUB) TO FCC-LAT2.
003680          MOVE TP-DEST-LON-T(TP-SUB) TO FCC-LON2.
003690          CALL "FARECALC" USING FARECALC-CALL-PARMS, FARECALC-RETURN-CD.
003700          IF FCC-COORDS-VALID
003710              MOVE FCC-DISTANCE-KM TO TP-DISTANCE-KM-T(TP-SUB)
003720              MOVE FCC-FARE TO TP-FARE-T(TP-SUB).
003730      510-EXIT.
003740          EXIT.
003750
003760      520-FREE-DRIVER.
003770          MOVE "520-FREE-DRIVER" TO PARA-NAME.
003780          IF DRVR-TABLE-COUNT = ZERO GO TO 520-EXIT.
003790          SET DR-SUB TO 1.
003800          PERFORM 525-SCAN-FOR-DRIVER UNTIL DR-SUB > DRVR-TABLE-COUNT.
003810      520-EXIT.
003820          EXIT.
003830
003840      525-SCAN-FOR-DRIVER.
003850          IF DR-DRIVER-ID-T(DR-SUB) = TP-DRIVER-ID-T(TP-SUB)
003860              MOVE "Y" TO DR-AVAILABLE-T(DR-SUB)
003870              SET DR-SUB TO DRVR-TABLE-COUNT.
003880          SET DR-SUB UP BY 1.
003890
003900      600-REWRITE-TRIP.
003910          MOVE "600-REWRITE-TRIP" TO PARA-NAME.
003920          MOVE TC-NEW-STATUS TO TP-STATUS-T(TP-SUB).
003930          IF TP-ACCEPTED-T(TP-SUB) ADD 1 TO CT-ACCEPTED.
003940          IF TP-IN-PROGRESS-T(TP-SUB) ADD 1 TO CT-IN-PROGRESS.
003950          IF TP-COMPLETED-T(TP-SUB) ADD 1 TO CT-COMPLETED.
003960          IF TP-CANCELLED-T(TP-SUB) ADD 1 TO CT-CANCELLED.
003970      600-EXIT.
003980          EXIT.
003990
004000      710-WRITE-REJECT.
004010          MOVE "710-WRITE-REJECT" TO PARA-NAME.
004020          MOVE TC-TRIP-ID TO WS-REJ-TRIP-ID-O.
004030          WRITE REJECTS-OUT-REC FROM WS-REJECT-LINE.
004040      710-EXIT.
004050          EXIT.
004060
004070      800-OPEN-FILES.
004080          MOVE "800-OPEN-FILES" TO PARA-NAME.
004090          OPEN INPUT TRIP-CHANGE-IN, DRIVER-MASTER-IN, TRIP-FILE-IN.
004100          OPEN OUTPUT REJECTS-OUT, DRIVER-MASTER-OUT, TRIP-FILE-OUT,
004110                      SYSOUT.
004120      800-EXIT.
004130          EXIT.
004140
004150      810-LOAD-DRVR-TABLE.
004160          MOVE "810-LOAD-DRVR-TABLE" TO PARA-NAME.
004170          SET DR-SUB TO 1.
004180          PERFORM 815-READ-ONE-DRIVER
004190              UNTIL DR-NO-MORE-DATA OR DR-SUB > WS-DR-TABLE-MAX.
004200      810-EXIT.
004210          EXIT.
004220
004230      815-READ-ONE-DRIVER.
004240          READ DRIVER-MASTER-IN INTO DRIVER-MASTER-REC
004250              AT END
004260              MOVE "10" TO DRFCODE
004270              GO TO 815-EXIT
004280          END-READ.
004290          MOVE DRIVER-MASTER-REC TO DRVR-TABLE(DR-SUB).
004300          ADD 1 TO DRVR-TABLE-COUNT.
004310          SET DR-SUB UP BY 1.
004320      815-EXIT.
004330          EXIT.
004340
004350      820-LOAD-TRIP-TABLE.
004360          MOVE "820-LOAD-TRIP-TABLE" TO PARA-NAME.
004370          SET TP-SUB TO 1.
004380          PERFORM 825-READ-ONE-TRIP
004390              UNTIL TP-NO-MORE-DATA OR TP-SUB > WS-TP-TABLE-MAX.
004400      820-EXIT.
004410          EXIT.
004420
004430      825-READ-ONE-TRIP.
004440          READ TRIP-FILE-IN INTO TRIP-RECORD-REC
004450              AT END
004460              MOVE "10" TO TPFCODE
004470              GO TO 825-EXIT
004480          END-READ.
004490          MOVE TRIP-RECORD-REC TO TRIP-TABLE(TP-SUB).
004500          ADD 1 TO TRIP-TABLE-COUNT.
004510          SET TP-SUB UP BY 1.
004520      825-EXIT.
004530          EXIT.
004540
004550      840-SAVE-DRVR-TABLE.
004560          MOVE "840-SAVE-DRVR-TABLE" TO PARA-NAME.
004570          IF DRVR-TABLE-COUNT = ZERO GO TO 840-EXIT.
004580          SET DR-SUB TO 1.
004590          PERFORM 842-WRITE-ONE-DRIVER UNTIL DR-SUB > DRVR-TABLE-COUNT.
004600      840-EXIT.
004610          EXIT.
004620
004630      842-WRITE-ONE-DRIVER.
004640          MOVE DRVR-TABLE(DR-SUB) TO DRIVER-MASTER-REC.
004650          WRITE DRIVER-MASTER-OUT-REC FROM DRIVER-MASTER-REC.
004660          SET DR-SUB UP BY 1.
004670
004680      845-SAVE-TRIP-TABLE.
004690          MOVE "845-SAVE-TRIP-TABLE" TO PARA-NAME.
004700          IF TRIP-TABLE-COUNT = ZERO GO TO 845-EXIT.
004710          SET TP-SUB TO 1.
004720          PERFORM 847-WRITE-ONE-TRIP UNTIL TP-SUB > TRIP-TABLE-COUNT.
004730      845-EXIT.
004740          EXIT.
004750
004760      847-WRITE-ONE-TRIP.
004770          MOVE TRIP-TABLE(TP-SUB) TO TRIP-RECORD-REC.
004780          WRITE TRIP-FILE-OUT-REC FROM TRIP-RECORD-REC.
004790          SET TP-SUB UP BY 1.
004800
004810      850-CLOSE-FILES.
004820          MOVE "850-CLOSE-FILES" TO PARA-NAME.
004830          CLOSE TRIP-CHANGE-IN, REJECTS-OUT, DRIVER-MASTER-IN,
004840                DRIVER-MASTER-OUT, TRIP-FILE-IN, TRIP-FILE-OUT, SYSOUT.
004850      850-EXIT.
004860          EXIT.
004870
004880      900-READ-TRPCHG.
004890          MOVE "900-READ-TRPCHG" TO PARA-NAME.
004900          READ TRIP-CHANGE-IN INTO TRIP-CHANGE-REC
004910              AT END
004920              MOVE "N" TO MORE-CHANGES-SW
004930              GO TO 900-EXIT
004940          END-READ.
004950          ADD 1 TO CT-CHANGES-READ.
004960      900-EXIT.
004970          EXIT.
004980
004990      999-CLEANUP.
005000          MOVE "999-CLEANUP" TO PARA-NAME.
005010          PERFORM 840-SAVE-DRVR-TABLE THRU 840-EXIT.
005020          PERFORM 845-SAVE-TRIP-TABLE THRU 845-EXIT.
005030          PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005040
005050          DISPLAY "** STATUS CHANGES READ     **".
005060          DISPLAY CT-CHANGES-READ.
005070          DISPLAY "** ACCEPTED                **".
005080          DISPLAY CT-ACCEPTED.
005090          DISPLAY "** IN PROGRESS              **".
005100          DISPLAY CT-IN-PROGRESS.
005110          DISPLAY "** COMPLETED                **".
005120          DISPLAY CT-COMPLETED.
005130          DISPLAY "** CANCELLED                **".
005140          DISPLAY CT-CANCELLED.
005150          DISPLAY "** REJECTED - NOT FOUND     **".
005160          DISPLAY CT-REJ-NOT-FOUND.
005170          DISPLAY "** REJECTED - BAD TRANSITION **".
005180          DISPLAY CT-REJ-BAD-TRANSITION.
005190          DISPLAY "******** NORMAL END OF JOB TRPUPDT ********".
005200      999-EXIT.
005210          EXIT.
005220
005230      1000-ABEND-RTN.
005240          WRITE SYSOUT-REC FROM ABEND-REC.
005250          PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005260          DISPLAY "*** ABNORMAL END OF JOB-TRPUPDT ***" UPON CONSOLE.
005270          DIVIDE ZERO-VAL INTO ONE-VAL.
