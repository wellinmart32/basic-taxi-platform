000100      IDENTIFICATION DIVISION.
000110     ******************************************************************
000120      PROGRAM-ID.  DRVZONE.
000130      AUTHOR. JON SAYLES.
000140      INSTALLATION. COBOL DEVELOPMENT CENTER.
000150      DATE-WRITTEN. 01/01/88.
000160      DATE-COMPILED. 01/01/88.
000170      SECURITY. NON-CONFIDENTIAL.
000180     ******************************************************************
000190     *    CHANGE LOG                                                  *
000200     *                                                                *
000210     *    01/01/88  JS  ORIGINAL -- DAILY PATIENT TREATMENT/EQUIPMENT   *
000220     *              MATCHING SEARCH.  SEE PATSRCH MEMBER.              *
000230     *    04/11/99  RK  TKT FT-1190 -- FEDOTAXI CONVERSION.  RENAMED    *
000240     *              FROM PATSRCH TO DRVZONE.  THE EQUIPMENT-TABLE       *
000250     *              LOAD-THEN-SEARCH SHAPE WAS REPURPOSED INTO A FULL   *
000260     *              DRIVER-MASTER SCAN AGAINST A GIVEN ZONE-CENTRE      *
000270     *              POINT -- DROPPED THE PATMSTR VSAM READ AND THE      *
000280     *              CLCLBCST CALL, ADDED CALL 'FARECALC'.               *
000290     *    04/12/99  RK  TKT FT-1191 -- ZONE CENTRE-POINT NOW COMES IN    *
000300     *              ON A ONE-CARD ZONE-CTL-IN FILE, NOT A JCL PARM --    *
000310     *              LETS OPERATIONS RERUN A DIFFERENT CENTRE WITHOUT A   *
000320     *              JCL CHANGE.                                         *
000330     *    11/30/99  RK  TKT FT-1260 -- Y2K REVIEW.  WS-DATE IS A 2-DIGIT *
000340     *              YEAR FIELD USED ONLY ON THE REPORT HEADING, NO       *
000350     *              DOWNSTREAM USE.  NO CHANGE REQUIRED.                *
000360     *    03/20/00  RK  TKT FT-1290 -- 230-VALIDATE-DRIVER-LOC WAS NOT   *
000370     *              REJECTING THE EXACT (0,0) "NO GPS FIX" POINT ON A    *
000380     *              DRIVER ROW, ONLY ON THE REQUEST SIDE.  FIXED TO      *
000390     *              MATCH THE SAME TEST TRPEDIT USES.                    *
000400     ******************************************************************
000410
000420      ENVIRONMENT DIVISION.
000430      CONFIGURATION SECTION.
000440      SOURCE-COMPUTER. IBM-390.
000450      OBJECT-COMPUTER. IBM-390.
000460      INPUT-OUTPUT SECTION.
000470      FILE-CONTROL.
000480          SELECT SYSOUT
000490          ASSIGN TO UT-S-SYSOUT
000500            ORGANIZATION IS SEQUENTIAL.
000510
000520          SELECT ZONE-CTL-IN
000530          ASSIGN TO UT-S-ZONECTL
000540            ACCESS MODE IS SEQUENTIAL
000550            FILE STATUS IS CFCODE.
000560
000570          SELECT DRIVER-MASTER-IN
000580          ASSIGN TO UT-S-DRVMSTR
000590            ACCESS MODE IS SEQUENTIAL
000600            FILE STATUS IS DFCODE.
000610
000620          SELECT ZONE-RPT-OUT
000630          ASSIGN TO UT-S-ZONERPT
000640            ACCESS MODE IS SEQUENTIAL
000650            FILE STATUS IS OFCODE.
000660
000670      DATA DIVISION.
000680      FILE SECTION.
000690      FD  SYSOUT
000700          RECORDING MODE IS F
000710          LABEL RECORDS ARE STANDARD
000720          RECORD CONTAINS 100 CHARACTERS
000730          BLOCK CONTAINS 0 RECORDS
000740          DATA RECORD IS SYSOUT-REC.
000750      01  SYSOUT-REC  PIC X(100).
000760
000770     ****** ONE-CARD CONTROL FILE, CENTRE POINT FOR THE RADIUS SCAN.
000780     ****** THERE IS NO HEADER OR TRAILER RECORD ON THIS FILE -- IT
000790     ****** IS EXACTLY ONE RECORD, SUPPLIED BY DISPATCH OPS.
000800      FD  ZONE-CTL-IN
000810          RECORDING MODE IS F
000820          LABEL RECORDS ARE STANDARD
000830          RECORD CONTAINS 80 CHARACTERS
000840          BLOCK CONTAINS 0 RECORDS
000850          DATA RECORD IS ZONE-CTL-REC.
000860      01  ZONE-CTL-REC.
000870          05  ZC-CENTER-LAT           PIC S9(03)V9(06).
000880          05  ZC-CENTER-LON           PIC S9(03)V9(06).
000890          05  FILLER                  PIC X(62).
000900
000910      FD  DRIVER-MASTER-IN
000920          RECORDING MODE IS F
000930          LABEL RECORDS ARE STANDARD
000940          RECORD CONTAINS 150 CHARACTERS
000950          BLOCK CONTAINS 0 RECORDS
000960          DATA RECORD IS DRIVER-MASTER-IN-REC.
000970      01  DRIVER-MASTER-IN-REC PIC X(150).
000980
000990      FD  ZONE-RPT-OUT
001000          RECORDING MODE IS F
001010          LABEL RECORDS ARE STANDARD
001020          RECORD CONTAINS 100 CHARACTERS
001030          BLOCK CONTAINS 0 RECORDS
001040          DATA RECORD IS RPT-REC.
001050      01  RPT-REC  PIC X(100).
001060
001070      WORKING-STORAGE SECTION.
001080
001090      77  ZERO-VAL                       PIC S9(1) COMP VALUE 0.
001100      77  ONE-VAL                        PIC S9(1) COMP VALUE 1.
001110      77  WS-DR-TABLE-MAX                PIC 9(04) COMP VALUE 500.
001120
001130      01  FILE-STATUS-CODES.
001140          05  CFCODE                  PIC X(2).
001150          05  DFCODE                  PIC X(2).
001160              88 DR-NO-MORE-DATA   VALUE "10".
001170          05  OFCODE                  PIC X(2).
001180          05  FILLER                  PIC X(02).
001190
001200     ** QSAM FILE
001210      COPY DRVMSTR.
001220
001230      01  DRVR-TABLE-AREA.
001240          05  DRVR-TABLE
001250                  OCCURS 500 TIMES
001260                  INDEXED BY DR-SUB.
001270              10  DR-DRIVER-ID-T           PIC 9(09).
001280              10  DR-LICENSE-NUMBER-T      PIC X(20).
001290              10  DR-VEHICLE-PLATE-T       PIC X(10).
001300              10  DR-VEHICLE-MODEL-T       PIC X(20).
001310              10  DR-VEHICLE-YEAR-T        PIC X(04).
001320              10  DR-AVAILABLE-T           PIC X(01).
001330                  88  DRIVER-AVAILABLE-T     VALUE "Y".
001340              10  DR-HAS-LOCATION-T        PIC X(01).
001350                  88  DRIVER-HAS-LOCATION-T  VALUE "Y".
001360              10  DR-CURRENT-LAT-T         PIC S9(03)V9(06).
001370              10  DR-CURRENT-LON-T         PIC S9(03)V9(06).
001380              10  DR-FIRST-NAME-T          PIC X(20).
001390              10  DR-LAST-NAME-T           PIC X(20).
001400              10  FILLER                   PIC X(27).
001410          05  DRVR-TABLE-COUNT         PIC 9(04) COMP VALUE ZERO.
001420
001430      01  FARECALC-CALL-PARMS.
001440          05  FCC-FUNCTION-CD             PIC X(01).
001450              88  FCC-DISTANCE-ONLY     VALUE "D".
001460          05  FCC-LAT1                    PIC S9(03)V9(06).
001470          05  FCC-LON1                    PIC S9(03)V9(06).
001480          05  FCC-LAT2                    PIC S9(03)V9(06).
001490          05  FCC-LON2                    PIC S9(03)V9(06).
001500          05  FCC-DISTANCE-KM             PIC S9(05)V99.
001510          05  FCC-FARE                    PIC S9(05)V99.
001520          05  FCC-VALID-SW                PIC X(01).
001530              88  FCC-COORDS-VALID      VALUE "Y".
001540          05  FILLER                      PIC X(01).
001550      01  FARECALC-RETURN-CD              PIC S9(4) COMP.
001560
001570      01  WS-DATE                         PIC 9(6).
001580
001590      01  WS-ZONE-RPT-LINE.
001600          05  FILLER               PIC X(1) VALUE SPACE.
001610          05  ZR-RADIUS-O          PIC ZZ9.
001620          05  FILLER               PIC X(1) VALUE SPACE.
001630          05  FILLER               PIC X(3) VALUE "KM ".
001640          05  ZR-ZONE-NAME-O       PIC X(10).
001650          05  FILLER               PIC X(3) VALUE SPACES.
001660          05  FILLER               PIC X(24)
001670               VALUE "AVAILABLE DRIVER COUNT =".
001680          05  ZR-COUNT-O           PIC ZZ,ZZ9.
001690          05  FILLER               PIC X(49) VALUE SPACES.
001700
001710      01  WS-ELIGIBLE-SW               PIC X(01).
001720          88  DRIVER-ELIGIBLE    VALUE "Y".
001730
001740      01  COUNTERS-IDXS-AND-ACCUMULATORS.
001750          05 CT-DRVRS-READ             PIC 9(7) COMP.
001760          05 CT-URBAN-5KM              PIC 9(7) COMP.
001770          05 CT-METRO-12KM             PIC 9(7) COMP.
001780          05 CT-EXTENDED-25KM          PIC 9(7) COMP.
001790          05 CT-MAX-50KM               PIC 9(7) COMP.
001800          05 FILLER                    PIC X(01).
001810
001820      01  FLAGS-AND-SWITCHES.
001830          05 MORE-DRVRS-SW             PIC X(01) VALUE "Y".
001840              88 NO-MORE-DRVRS       VALUE "N".
001850          05 FILLER                    PIC X(01).
001860
001870      COPY ABENDREC.
001880
001890      PROCEDURE DIVISION.
001900          PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001910          PERFORM 200-SCAN-DRIVERS THRU 200-EXIT
001920                  VARYING DR-SUB FROM 1 BY 1
001930                  UNTIL DR-SUB > DRVR-TABLE-COUNT.
001940          PERFORM 700-WRITE-ZONE-RPT THRU 700-EXIT.
001950          PERFORM 999-CLEANUP THRU 999-EXIT.
001960          MOVE +0 TO RETURN-CODE.
001970          GOBACK.
001980
001990      000-HOUSEKEEPING.
002000          MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002010          DISPLAY "******** BEGIN JOB DRVZONE ********".
002020          ACCEPT WS-DATE FROM DATE.
002030          PERFORM 800-OPEN-FILES THRU 800-EXIT.
002040
002050          READ ZONE-CTL-IN INTO ZONE-CTL-REC
002060              AT END
002070              MOVE "NO ZONE-CTL-IN CONTROL CARD SUPPLIED"
002080                   TO ABEND-REASON
002090              GO TO 1000-ABEND-RTN
002100          END-READ.
002110
002120          PERFORM 810-LOAD-DRVR-TABLE THRU 810-EXIT.
002130          IF DRVR-TABLE-COUNT = ZERO
002140              MOVE "EMPTY DRIVER-MASTER INPUT" TO ABEND-REASON
002150              GO TO 1000-ABEND-RTN.
002160      000-EXIT.
002170          EXIT.
002180
002190     *    DRIVER-ELIGIBILITY GATE -- SAME TEST TRPEDIT RUNS AGAINST THE
002200     *    SEARCH TABLE, REPEATED HERE SINCE THE TWO PROGRAMS DO NOT
002210     *    SHARE A COPYBOOK FOR THE IN-MEMORY TABLE LAYOUT.
002220      200-SCAN-DRIVERS.
002230          MOVE "200-SCAN-DRIVERS" TO PARA-NAME.
002240          PERFORM 230-VALIDATE-DRIVER-LOC.
002250          IF DRIVER-ELIGIBLE
002260              PERFORM 240-CHECK-DISTANCE-TO-CENTER.
002270      200-EXIT.
002280          EXIT.
002290
002300      230-VALIDATE-DRIVER-LOC.
002310          MOVE "N" TO WS-ELIGIBLE-SW.
002320          IF DRIVER-AVAILABLE-T(DR-SUB) AND
002330             DRIVER-HAS-LOCATION-T(DR-SUB) AND
002340             DR-CURRENT-LAT-T(DR-SUB) NUMERIC AND
002350             DR-CURRENT-LON-T(DR-SUB) NUMERIC AND
002360             DR-CURRENT-LAT-T(DR-SUB) NOT LESS THAN -90 AND
002370             DR-CURRENT-LAT-T(DR-SUB) NOT GREATER THAN 90 AND
002380             DR-CURRENT-LON-T(DR-SUB) NOT LESS THAN -180 AND
002390             DR-CURRENT-LON-T(DR-SUB) NOT GREATER THAN 180 AND
002400             NOT (DR-CURRENT-LAT-T(DR-SUB) = ZERO AND
002410                  DR-CURRENT-LON-T(DR-SUB) = ZERO)
002420                  MOVE "Y" TO WS-ELIGIBLE-SW.
002430
002440     *    RADIUS-BUCKET COUNTS -- COUNTS ARE CUMULATIVE BY RADIUS, A
002450     *    DRIVER AT 8 KM BUMPS THE 12/25/50 KM BUCKETS BUT NOT THE 5 KM
002460     *    BUCKET.
002470      240-CHECK-DISTANCE-TO-CENTER.
002480          MOVE "D" TO FCC-FUNCTION-CD.
002490          MOVE ZC-CENTER-LAT TO FCC-LAT1.
002500          MOVE ZC-CENTER-LON TO FCC-LON1.
002510          MOVE DR-CURRENT-LAT-T(DR-SUB) TO FCC-LAT2.
002520          MOVE DR-CURRENT-LON-T(DR-SUB) TO FCC-LON2.
002530          CALL "FARECALC" USING FARECALC-CALL-PARMS, FARECALC-RETURN-CD.
002540          IF NOT FCC-COORDS-VALID GO TO 240-EXIT.
002550          IF FCC-DISTANCE-KM NOT GREATER THAN 5
002560              ADD 1 TO CT-URBAN-5KM.
002570          IF FCC-DISTANCE-KM NOT GREATER THAN 12
002580              ADD 1 TO CT-METRO-12KM.
002590          IF FCC-DISTANCE-KM NOT GREATER THAN 25
002600              ADD 1 TO CT-EXTENDED-25KM.
002610          IF FCC-DISTANCE-KM NOT GREATER THAN 50
002620              ADD 1 TO CT-MAX-50KM.
002630      240-EXIT.
002640          EXIT.
002650
002660      700-WRITE-ZONE-RPT.
002670          MOVE "700-WRITE-ZONE-RPT" TO PARA-NAME.
002680          MOVE 5 TO ZR-RADIUS-O.
002690          MOVE "URBAN" TO ZR-ZONE-NAME-O.
002700          MOVE CT-URBAN-5KM TO ZR-COUNT-O.
002710          WRITE RPT-REC FROM WS-ZONE-RPT-LINE
002720              AFTER ADVANCING 1.
002730
002740          MOVE 12 TO ZR-RADIUS-O.
002750          MOVE "METRO" TO ZR-ZONE-NAME-O.
002760          MOVE CT-METRO-12KM TO ZR-COUNT-O.
002770          WRITE RPT-REC FROM WS-ZONE-RPT-LINE
002780              AFTER ADVANCING 1.
002790
002800          MOVE 25 TO ZR-RADIUS-O.
002810          MOVE "EXTENDED" TO ZR-ZONE-NAME-O.
002820          MOVE CT-EXTENDED-25KM TO ZR-COUNT-O.
002830          WRITE RPT-REC FROM WS-ZONE-RPT-LINE
002840              AFTER ADVANCING 1.
002850
002860          MOVE 50 TO ZR-RADIUS-O.
002870          MOVE "MAX" TO ZR-ZONE-NAME-O.
002880          MOVE CT-MAX-50KM TO ZR-COUNT-O.
002890          WRITE RPT-REC FROM WS-ZONE-RPT-LINE
002900              AFTER ADVANCING 1.
002910      700-EXIT.
002920          EXIT.
002930
002940      800-OPEN-FILES.
002950          MOVE "800-OPEN-FILES" TO PARA-NAME.
002960          OPEN INPUT ZONE-CTL-IN, DRIVER-MASTER-IN.
002970          OPEN OUTPUT ZONE-RPT-OUT, SYSOUT.
002980      800-EXIT.
002990          EXIT.
003000
003010      810-LOAD-DRVR-TABLE.
003020          MOVE "810-LOAD-DRVR-TABLE" TO PARA-NAME.
003030          SET DR-SUB TO 1.
003040          PERFORM 815-READ-ONE-DRIVER
003050              UNTIL DR-NO-MORE-DATA OR DR-SUB > WS-DR-TABLE-MAX.
003060      810-EXIT.
003070          EXIT.
003080
003090      815-READ-ONE-DRIVER.
003100          READ DRIVER-MASTER-IN INTO DRIVER-MASTER-REC
003110              AT END
003120              MOVE "10" TO DFCODE
003130              GO TO 815-EXIT
003140          END-READ.
003150          MOVE DRIVER-MASTER-REC TO DRVR-TABLE(DR-SUB).
003160          ADD 1 TO DRVR-TABLE-COUNT.
003170          ADD 1 TO CT-DRVRS-READ.
003180          SET DR-SUB UP BY 1.
003190      815-EXIT.
003200          EXIT.
003210
003220      850-CLOSE-FILES.
003230          MOVE "850-CLOSE-FILES" TO PARA-NAME.
003240          CLOSE ZONE-CTL-IN, DRIVER-MASTER-IN, ZONE-RPT-OUT, SYSOUT.
003250      850-EXIT.
003260          EXIT.
003270
003280      999-CLEANUP.
003290          MOVE "999-CLEANUP" TO PARA-NAME.
003300          PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003310          DISPLAY "** DRIVER RECORDS READ     **".
003320          DISPLAY CT-DRVRS-READ.
003330          DISPLAY "** URBAN  (5KM) COUNT      **".
003340          DISPLAY CT-URBAN-5KM.
003350          DISPLAY "** METRO (12KM) COUNT      **".
003360          DISPLAY CT-METRO-12KM.
003370          DISPLAY "** EXTENDED (25KM) COUNT   **".
003380          DISPLAY CT-EXTENDED-25KM.
003390          DISPLAY "** MAX (50KM) COUNT        **".
003400          DISPLAY CT-MAX-50KM.
003410          DISPLAY "******** NORMAL END OF JOB DRVZONE ********".
003420      999-EXIT.
003430          EXIT.
003440
003450      1000-ABEND-RTN.
003460          WRITE SYSOUT-REC FROM ABEND-REC.
003470          PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003480          DISPLAY "*** ABNORMAL END OF JOB-DRVZONE ***" UPON CONSOLE.
003490          DIVIDE ZERO-VAL INTO ONE-VAL.
