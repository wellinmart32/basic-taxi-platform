000100******************************************************************
000110*    COPYBOOK  DRVMSTR                                           *
000120*    DRIVER ROSTER MASTER RECORD.  ONE PER ACTIVE DRIVER.  LOADED *
000130*    WHOLE, EVERY RUN, INTO THE DRVR-TABLE OCCURS TABLE BY        *
000140*    TRPEDIT, TRPUPDT AND DRVZONE -- THERE IS NO KEYED ACCESS TO  *
000150*    THE DRIVER FILE ITSELF, THE TABLE IS SEARCHED INSTEAD.       *
000160*                                                                 *
000170*    REVISED  04/02/99  RK  TKT FT-1184 - NEW LAYOUT, REPLACES    *
000180*             THE OLD PATMSTR MEMBER ON THIS COPY CHAIN.          *
000190*    REVISED  09/14/99  RK  TKT FT-1201 - ADDED DR-HAS-LOCATION,  *
000200*             DRIVERS WITH NO GPS FIX WERE FALLING OUT OF THE     *
000210*             RADIUS SEARCH WITH A PROGRAM CHECK INSTEAD OF A     *
000220*             CLEAN "NOT ELIGIBLE".                               *
000230******************************************************************
000240 01  DRIVER-MASTER-REC.
000250     05  DR-DRIVER-ID                PIC 9(09).
000260     05  DR-LICENSE-NUMBER           PIC X(20).
000270     05  DR-VEHICLE-PLATE            PIC X(10).
000280     05  DR-VEHICLE-MODEL            PIC X(20).
000290     05  DR-VEHICLE-YEAR             PIC X(04).
000300     05  DR-AVAILABLE                PIC X(01).
000310         88  DRIVER-AVAILABLE        VALUE "Y".
000320         88  DRIVER-NOT-AVAILABLE    VALUE "N".
000330     05  DR-HAS-LOCATION             PIC X(01).
000340         88  DRIVER-HAS-LOCATION     VALUE "Y".
000350     05  DR-CURRENT-LAT              PIC S9(03)V9(06).
000360     05  DR-CURRENT-LON              PIC S9(03)V9(06).
000370     05  DR-FIRST-NAME               PIC X(20).
000380     05  DR-LAST-NAME                PIC X(20).
000390     05  FILLER                      PIC X(27).
000400*    UNSIGNED-ZONED VIEW OF THE CURRENT POSITION, USED BY THE
000410*    QUICK "IS-IT-SPACES" SCREEN BEFORE THE COORDINATE-VALIDITY
000420*    EDIT RUNS THE REAL RANGE TEST.
000430 01  DRVMSTR-POSITION-RED REDEFINES DRIVER-MASTER-REC.
000440     05  FILLER                      PIC X(65).
000450     05  DR-CURRENT-LAT-ED           PIC 9(03)V9(06).
000460     05  DR-CURRENT-LON-ED           PIC 9(03)V9(06).
000470     05  FILLER                      PIC X(67).
000480*    SHORT NAME VIEW, USED ONLY BY THE ZONE-AVAILABILITY REPORT
000490*    HEADING LINE IN DRVZONE.
000500 01  DRVMSTR-NAME-RED REDEFINES DRIVER-MASTER-REC.
000510     05  FILLER                      PIC X(83).
000520     05  DR-NAME-VIEW.
000530         10  DR-FIRST-NAME-V         PIC X(20).
000540         10  DR-LAST-NAME-V          PIC X(20).
000550     05  FILLER                      PIC X(27).
