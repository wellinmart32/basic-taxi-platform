000100       IDENTIFICATION DIVISION.
000110      ******************************************************************
000120       PROGRAM-ID.  FARECALC.
000130       AUTHOR. JON SAYLES.
000140       INSTALLATION. COBOL DEVELOPMENT CENTER.
000150       DATE-WRITTEN. 09/10/90.
000160       DATE-COMPILED. 09/10/90.
000170       SECURITY. NON-CONFIDENTIAL.
000180      ******************************************************************
000190      *    CHANGE LOG                                                  *
000200      *                                                                *
000210      *    09/10/90  JS  ORIGINAL -- SHARED COST-CALCULATION ROUTINE   *
000220      *              FOR THE LAB/EQUIPMENT BILLING SUITE.  CALLED BY   *
000230      *              DALYEDIT AND DALYUPDT.  SEE CLCLBCST MEMBER.      *
000240      *    06/04/92  JS  ADDED EQUIPMENT-COST BRANCH PER BILLING       *
000250      *              OFFICE REQUEST -- SAME PROGRAM, NEW CALC-TYPE-SW  *
000260      *              VALUE.                                            *
000270      *    04/02/99  RK  TKT FT-1184 -- FEDOTAXI CONVERSION.  REPLACED *
000280      *              THE LAB/EQUIPMENT COST FORMULAS WITH THE          *
000290      *              HAVERSINE GREAT-CIRCLE DISTANCE AND THE FLAT      *
000300      *              BASE-FARE-PLUS-PER-KM TARIFF.  RENAMED FROM       *
000310      *              CLCLBCST TO FARECALC.  LINKAGE RECORD KEPT THE    *
000320      *              SAME SHAPE -- FUNCTION SWITCH, TWO IN PARMS, TWO  *
000330      *              OUT PARMS -- SO TRPEDIT/TRPUPDT/DRVZONE ARE THE   *
000340      *              ONLY CALLERS THAT HAD TO CHANGE.                  *
000350      *    04/09/99  RK  TKT FT-1190 -- THERE IS NO SIN/COS/SQRT/ATAN   *
000360      *              FUNCTION ON THIS COMPILER.  WROTE 210/220-SERIES  *
000370      *              AND 230-SQRT-NEWTON FROM SCRATCH -- POWER-SERIES  *
000380      *              APPROXIMATIONS, NOT LIBRARY CALLS.  GOOD TO WELL  *
000390      *              UNDER A METER FOR ANY IN-CITY TRIP; DO NOT TRUST  *
000400      *              THIS ROUTINE FOR INTERCONTINENTAL DISTANCES, THE  *
000410      *              ARCTAN SERIES WAS NEVER TUNED FOR THAT RANGE.     *
000420      *    07/19/99  RK  TKT FT-1204 -- 230-SQRT-NEWTON WAS NOT         *
000430      *              CONVERGING FOR VERY SHORT TRIPS (A-VALUE NEAR     *
000440      *              ZERO) IN THE OLD 8-ITERATION VERSION.  RAISED TO  *
000450      *              20 ITERATIONS AND CHANGED THE STARTING GUESS TO   *
000460      *              (INPUT+1)/2.  RE-RAN THE DOWNTOWN TEST DECK, ALL  *
000470      *              DISTANCES NOW AGREE WITH THE HAND-CHECKED FIGURES *
000480      *              TO THE PENNY ON FARE.                             *
000490      *    11/30/99  RK  TKT FT-1260 -- Y2K REVIEW.  NO DATE FIELDS IN  *
000500      *              THIS PROGRAM, NO CHANGE REQUIRED.                 *
000510      *    02/11/00  RK  TKT FT-1277 -- FC-VALID-SW WAS NOT BEING RESET *
000520      *              TO "N" ON ENTRY, SO A CALLER THAT REUSED THE SAME *
000530      *              PARM AREA ACROSS CALLS COULD CARRY A STALE "Y"    *
000540      *              FORWARD IF 100-VALIDATE-COORDS TOOK AN EARLY EXIT. *
000550      *              ADDED THE INITIAL MOVE AT THE TOP OF THAT PARA.    *
000560      ******************************************************************
000570
000580       ENVIRONMENT DIVISION.
000590       CONFIGURATION SECTION.
000600       SOURCE-COMPUTER. IBM-390.
000610       OBJECT-COMPUTER. IBM-390.
000620       INPUT-OUTPUT SECTION.
000630
000640       DATA DIVISION.
000650       FILE SECTION.
000660
000670       WORKING-STORAGE SECTION.
000680       77  FC-TERM-IX                     PIC S9(3) COMP.
000690       77  FC-SQRT-ITER                   PIC S9(3) COMP VALUE +20.
000700       77  FC-SWAP-SW                     PIC X(01).
000710
000720       01  FC-CONSTANTS.
000730           05  FC-RADIANS-CONV            PIC S9V9(9) COMP-3
000740                                               VALUE .017453293.
000750           05  FC-EARTH-RADIUS-KM         PIC S9(5)V9(3) COMP-3
000760                                               VALUE 6371.000.
000770           05  FC-BASE-FARE               PIC S9(3)V99 COMP-3
000780                                               VALUE 2.50.
000790           05  FC-PER-KM-RATE             PIC S9(3)V99 COMP-3
000800                                               VALUE 0.80.
000810           05  FC-HALF-PI                 PIC S9V9(7) COMP-3
000820                                               VALUE 1.5707963.
000830           05  FILLER                     PIC X(01).
000840
000850       01  FC-ANGLE-FIELDS.
000860           05  FC-LAT1-RAD                PIC S9(1)V9(9) COMP-3.
000870           05  FC-LAT2-RAD                PIC S9(1)V9(9) COMP-3.
000880           05  FC-DLAT-RAD                PIC S9(1)V9(9) COMP-3.
000890           05  FC-DLON-RAD                PIC S9(1)V9(9) COMP-3.
000900           05  FILLER                     PIC X(02).
000910
000920       01  FC-TRIG-FIELDS.
000930           05  FC-SIN-DLAT-HALF           PIC S9(1)V9(9) COMP-3.
000940           05  FC-SIN-DLON-HALF           PIC S9(1)V9(9) COMP-3.
000950           05  FC-COS-LAT1                PIC S9(1)V9(9) COMP-3.
000960           05  FC-COS-LAT2                PIC S9(1)V9(9) COMP-3.
000970           05  FC-A-VALUE                 PIC S9(1)V9(9) COMP-3.
000980           05  FC-SQRT-A                  PIC S9(1)V9(9) COMP-3.
000990           05  FC-SQRT-1-MINUS-A          PIC S9(1)V9(9) COMP-3.
001000           05  FC-C-VALUE                 PIC S9(1)V9(9) COMP-3.
001010           05  FILLER                     PIC X(02).
001020
001030       01  FC-SERIES-WORK.
001040           05  FC-X-ARG                   PIC S9(1)V9(9) COMP-3.
001050           05  FC-X-SQUARED               PIC S9(1)V9(9) COMP-3.
001060           05  FC-SERIES-SUM              PIC S9(1)V9(9) COMP-3.
001070           05  FC-Z-ARG                   PIC S9(1)V9(9) COMP-3.
001080           05  FC-Z-SQUARED               PIC S9(1)V9(9) COMP-3.
001090           05  FILLER                     PIC X(02).
001100
001110       01  FC-SQRT-WORK.
001120           05  FC-SQRT-GUESS              PIC S9(1)V9(9) COMP-3.
001130           05  FC-SQRT-INPUT              PIC S9(1)V9(9) COMP-3.
001140           05  FILLER                     PIC X(01).
001150
001160      *    ORIGIN/DEST SNAPSHOT OF THE LINKAGE COORDINATES, TAKEN AT
001170      *    ENTRY SO 100-VALIDATE-COORDS NEVER HAS TO TOUCH THE
001180      *    CALLER'S PARM AREA A SECOND TIME.
001190       01  FC-COORD-SNAPSHOT.
001200           05  FC-LAT1-SNAP               PIC S9(03)V9(06).
001210           05  FC-LON1-SNAP               PIC S9(03)V9(06).
001220           05  FC-LAT2-SNAP               PIC S9(03)V9(06).
001230           05  FC-LON2-SNAP               PIC S9(03)V9(06).
001240           05  FILLER                     PIC X(04).
001250      *    UNSIGNED-ZONED VIEW OF THE ORIGIN POINT -- LETS THE "IS IT
001260      *    EXACTLY (0,0)" NO-GPS-FIX TEST RUN AS A STRAIGHT COMPARE
001270      *    INSTEAD OF FOUR SEPARATE SIGN-SENSITIVE ONES.
001280       01  FC-COORD-SNAPSHOT-ORIGIN-RED REDEFINES FC-COORD-SNAPSHOT.
001290           05  FC-LAT1-SNAP-Z             PIC 9(03)V9(06).
001300           05  FC-LON1-SNAP-Z             PIC 9(03)V9(06).
001310           05  FILLER                     PIC X(22).
001320      *    SAME UNSIGNED VIEW FOR THE DESTINATION POINT.
001330       01  FC-COORD-SNAPSHOT-DEST-RED REDEFINES FC-COORD-SNAPSHOT.
001340           05  FILLER                     PIC X(18).
001350           05  FC-LAT2-SNAP-Z             PIC 9(03)V9(06).
001360           05  FC-LON2-SNAP-Z             PIC 9(03)V9(06).
001370           05  FILLER                     PIC X(04).
001380
001390      *    LAST-OPERATION TAG, SET AT THE TOP OF EACH MAJOR PARAGRAPH
001400      *    SO AN ABEND DUMP SHOWS WHERE THE ROUTINE WAS WORKING --
001410      *    CARRIED OVER FROM THE OLD CLCLBCST DEBUG HOOK.
001420       01  FC-RETURN-STATUS-WORK.
001430           05  FC-LAST-OP-CD              PIC X(04).
001440           05  FILLER                     PIC X(04).
001450       01  FC-RETURN-STATUS-WORK-RED REDEFINES FC-RETURN-STATUS-WORK.
001460           05  FC-LAST-OP-CD-NUM          PIC 9(07).
001470           05  FILLER                     PIC X(01).
001480
001490       LINKAGE SECTION.
001500       01  FARECALC-PARMS.
001510           05  FC-FUNCTION-CD             PIC X(01).
001520               88  FC-DISTANCE-ONLY       VALUE "D".
001530               88  FC-DISTANCE-FARE       VALUE "F".
001540           05  FC-LAT1                    PIC S9(03)V9(06).
001550           05  FC-LON1                    PIC S9(03)V9(06).
001560           05  FC-LAT2                    PIC S9(03)V9(06).
001570           05  FC-LON2                    PIC S9(03)V9(06).
001580           05  FC-DISTANCE-KM             PIC S9(05)V99.
001590           05  FC-FARE                    PIC S9(05)V99.
001600           05  FC-VALID-SW                PIC X(01).
001610               88  FC-COORDS-VALID        VALUE "Y".
001620           05  FILLER                     PIC X(01).
001630
001640       01  RETURN-CD                      PIC S9(4) COMP.
001650
001660       PROCEDURE DIVISION USING FARECALC-PARMS, RETURN-CD.
001670
001680       000-MAIN-LOGIC.
001690           MOVE "0000" TO FC-LAST-OP-CD.
001700           PERFORM 100-VALIDATE-COORDS.
001710           IF FC-COORDS-VALID
001720               PERFORM 200-HAVERSINE
001730               IF FC-DISTANCE-FARE
001740                   PERFORM 300-CALC-FARE.
001750
001760           IF FC-COORDS-VALID
001770               MOVE ZERO TO RETURN-CD
001780           ELSE
001790               MOVE 8 TO RETURN-CD.
001800
001810           GOBACK.
001820
001830      *    ORIGIN/DEST COORDINATE-VALIDITY GATE -- RANGE CHECK PLUS THE
001840      *    EXACT-(0,0) NO-GPS-FIX REJECT.  SAME RULE FOR AN ORIGIN
001850      *    POINT, A DESTINATION POINT OR A DRIVER'S CURRENT POSITION.
001860       100-VALIDATE-COORDS.
001870           MOVE "0100" TO FC-LAST-OP-CD.
001880           MOVE "N" TO FC-VALID-SW.
001890           MOVE FC-LAT1 TO FC-LAT1-SNAP.
001900           MOVE FC-LON1 TO FC-LON1-SNAP.
001910           MOVE FC-LAT2 TO FC-LAT2-SNAP.
001920           MOVE FC-LON2 TO FC-LON2-SNAP.
001930           IF FC-LAT1 NUMERIC AND FC-LON1 NUMERIC AND
001940              FC-LAT2 NUMERIC AND FC-LON2 NUMERIC AND
001950              FC-LAT1 NOT LESS THAN -90 AND
001960              FC-LAT1 NOT GREATER THAN 90 AND
001970              FC-LAT2 NOT LESS THAN -90 AND
001980              FC-LAT2 NOT GREATER THAN 90 AND
001990              FC-LON1 NOT LESS THAN -180 AND
002000              FC-LON1 NOT GREATER THAN 180 AND
002010              FC-LON2 NOT LESS THAN -180 AND
002020              FC-LON2 NOT GREATER THAN 180 AND
002030              NOT (FC-LAT1-SNAP-Z = ZERO AND FC-LON1-SNAP-Z = ZERO) AND
002040              NOT (FC-LAT2-SNAP-Z = ZERO AND FC-LON2-SNAP-Z = ZERO)
002050                   MOVE "Y" TO FC-VALID-SW.
002060
002070      *    HAVERSINE DISTANCE.  NO SIN/COS/SQRT/ATAN FUNCTION ON
002080      *    THIS COMPILER -- SEE 210/220/230/240 FOR THE HOME-GROWN
002090      *    SERIES APPROXIMATIONS (TKT FT-1190).
002100       200-HAVERSINE.
002110           MOVE "0200" TO FC-LAST-OP-CD.
002120           COMPUTE FC-LAT1-RAD = FC-LAT1 * FC-RADIANS-CONV.
002130           COMPUTE FC-LAT2-RAD = FC-LAT2 * FC-RADIANS-CONV.
002140           COMPUTE FC-DLAT-RAD =
002150                   (FC-LAT2 - FC-LAT1) * FC-RADIANS-CONV / 2.
002160           COMPUTE FC-DLON-RAD =
002170                   (FC-LON2 - FC-LON1) * FC-RADIANS-CONV / 2.
002180
002190           MOVE FC-DLAT-RAD TO FC-X-ARG.
002200           PERFORM 210-SIN-SERIES.
002210           MOVE FC-SERIES-SUM TO FC-SIN-DLAT-HALF.
002220
002230           MOVE FC-DLON-RAD TO FC-X-ARG.
002240           PERFORM 210-SIN-SERIES.
002250           MOVE FC-SERIES-SUM TO FC-SIN-DLON-HALF.
002260
002270           MOVE FC-LAT1-RAD TO FC-X-ARG.
002280           PERFORM 220-COS-SERIES.
002290           MOVE FC-SERIES-SUM TO FC-COS-LAT1.
002300
002310           MOVE FC-LAT2-RAD TO FC-X-ARG.
002320           PERFORM 220-COS-SERIES.
002330           MOVE FC-SERIES-SUM TO FC-COS-LAT2.
002340
002350           COMPUTE FC-A-VALUE =
002360                   (FC-SIN-DLAT-HALF * FC-SIN-DLAT-HALF)
002370                 + (FC-COS-LAT1 * FC-COS-LAT2
002380                    * FC-SIN-DLON-HALF * FC-SIN-DLON-HALF).
002390
002400           MOVE FC-A-VALUE TO FC-SQRT-INPUT.
002410           PERFORM 230-SQRT-NEWTON.
002420           MOVE FC-SQRT-GUESS TO FC-SQRT-A.
002430
002440           COMPUTE FC-SQRT-INPUT = 1 - FC-A-VALUE.
002450           PERFORM 230-SQRT-NEWTON.
002460           MOVE FC-SQRT-GUESS TO FC-SQRT-1-MINUS-A.
002470
002480           PERFORM 240-ARCTAN-RATIO.
002490
002500           COMPUTE FC-DISTANCE-KM ROUNDED =
002510                   FC-EARTH-RADIUS-KM * FC-C-VALUE.
002520
002530      *    SIN(X) FOR |X| UP TO PI/2, 5-TERM NESTED MACLAURIN SERIES.
002540      *    ENTRY: FC-X-ARG.  EXIT: FC-SERIES-SUM.
002550       210-SIN-SERIES.
002560           MOVE "0210" TO FC-LAST-OP-CD.
002570           COMPUTE FC-X-SQUARED = FC-X-ARG * FC-X-ARG.
002580           COMPUTE FC-SERIES-SUM =
002590               FC-X-ARG *
002600               (1 - (FC-X-SQUARED / 6) *
002610                  (1 - (FC-X-SQUARED / 20) *
002620                     (1 - (FC-X-SQUARED / 42) *
002630                        (1 - (FC-X-SQUARED / 72) *
002640                           (1 - (FC-X-SQUARED / 110)))))).
002650
002660      *    COS(X) FOR |X| UP TO PI/2, 5-TERM NESTED MACLAURIN SERIES.
002670      *    ENTRY: FC-X-ARG.  EXIT: FC-SERIES-SUM.
002680       220-COS-SERIES.
002690           MOVE "0220" TO FC-LAST-OP-CD.
002700           COMPUTE FC-X-SQUARED = FC-X-ARG * FC-X-ARG.
002710           COMPUTE FC-SERIES-SUM =
002720               1 - (FC-X-SQUARED / 2) *
002730                  (1 - (FC-X-SQUARED / 12) *
002740                     (1 - (FC-X-SQUARED / 30) *
002750                        (1 - (FC-X-SQUARED / 56) *
002760                           (1 - (FC-X-SQUARED / 90))))).
002770
002780      *    SQUARE ROOT BY NEWTON-RAPHSON.  ENTRY: FC-SQRT-INPUT (0 TO
002790      *    1).  EXIT: FC-SQRT-GUESS.  20 ITERATIONS, STARTING GUESS
002800      *    (INPUT+1)/2 -- SEE TKT FT-1204, THE OLD 8-ITERATION VERSION
002810      *    DID NOT CONVERGE FOR VERY SHORT TRIPS.
002820       230-SQRT-NEWTON.
002830           MOVE "0230" TO FC-LAST-OP-CD.
002840           IF FC-SQRT-INPUT NOT GREATER THAN ZERO
002850               MOVE ZERO TO FC-SQRT-GUESS
002860           ELSE
002870               COMPUTE FC-SQRT-GUESS = (FC-SQRT-INPUT + 1) / 2
002880               PERFORM 235-NEWTON-STEP FC-SQRT-ITER TIMES.
002890
002900       235-NEWTON-STEP.
002910           COMPUTE FC-SQRT-GUESS ROUNDED =
002920                   (FC-SQRT-GUESS + (FC-SQRT-INPUT / FC-SQRT-GUESS)) / 2.
002930
002940      *    C = 2 * ATAN2(SQRT-A, SQRT-1-MINUS-A).  BOTH ARGUMENTS ARE
002950      *    NON-NEGATIVE (FIRST QUADRANT), SO ATAN2(Y,X) = ATAN(Y/X);
002960      *    FLIP TO 1/Z WHEN Z > 1 TO KEEP THE SERIES ARGUMENT INSIDE
002970      *    ITS RADIUS OF CONVERGENCE.
002980       240-ARCTAN-RATIO.
002990           MOVE "0240" TO FC-LAST-OP-CD.
003000           IF FC-SQRT-1-MINUS-A = ZERO
003010               MOVE FC-HALF-PI TO FC-C-VALUE
003020           ELSE
003030               COMPUTE FC-Z-ARG = FC-SQRT-A / FC-SQRT-1-MINUS-A
003040               IF FC-Z-ARG GREATER THAN 1
003050                   COMPUTE FC-Z-ARG =
003060                           FC-SQRT-1-MINUS-A / FC-SQRT-A
003070                   PERFORM 245-ATAN-SERIES
003080                   COMPUTE FC-C-VALUE = 2 * (FC-HALF-PI - FC-SERIES-SUM)
003090               ELSE
003100                   PERFORM 245-ATAN-SERIES
003110                   COMPUTE FC-C-VALUE = 2 * FC-SERIES-SUM.
003120
003130      *    ATAN(Z) FOR 0 <= Z <= 1, 5-TERM NESTED MACLAURIN SERIES.
003140      *    ENTRY: FC-Z-ARG.  EXIT: FC-SERIES-SUM.
003150       245-ATAN-SERIES.
003160           MOVE "0245" TO FC-LAST-OP-CD.
003170           COMPUTE FC-Z-SQUARED = FC-Z-ARG * FC-Z-ARG.
003180           COMPUTE FC-SERIES-SUM =
003190               FC-Z-ARG *
003200               (1 - (FC-Z-SQUARED / 3) *
003210                  (1 - (FC-Z-SQUARED * 3 / 5) *
003220                     (1 - (FC-Z-SQUARED * 5 / 7) *
003230                        (1 - (FC-Z-SQUARED * 7 / 9) *
003240                           (1 - (FC-Z-SQUARED * 9 / 11)))))).
003250
003260      *    FARE CALCULATION -- FLAT BASE FARE PLUS PER-KM RATE.
003270      *    ONLY RUN WHEN THE CALLER ASKED FOR FC-DISTANCE-FARE; A
003280      *    PLAIN ZONE-COUNT CALL (FC-DISTANCE-ONLY) SKIPS THIS.
003290       300-CALC-FARE.
003300           MOVE "0300" TO FC-LAST-OP-CD.
003310           COMPUTE FC-FARE ROUNDED =
003320                   FC-BASE-FARE + (FC-DISTANCE-KM * FC-PER-KM-RATE).
