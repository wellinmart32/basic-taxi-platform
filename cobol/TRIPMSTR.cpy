000100******************************************************************
000110*    COPYBOOK  TRIPMSTR                                          *
000120*    TRIP LIFECYCLE + PRICING RECORD.  ONE PER DISPATCHED TRIP.   *
000130*    LOADED WHOLE INTO THE TRIP-TABLE OCCURS TABLE BY TRPEDIT,    *
000140*    TRPUPDT AND TRPLIST, AND REWRITTEN WHOLE TO TRIP-FILE AT     *
000150*    END OF JOB BY WHICHEVER STEP LAST TOUCHED THE TABLE.         *
000160*                                                                 *
000170*    REVISED  04/02/99  RK  TKT FT-1184 - ORIGINAL LAYOUT.         *
000180*    REVISED  11/30/99  RK  TKT FT-1260 - Y2K: NO DATE FIELDS ON   *
000190*             THIS RECORD, CONFIRMED NO CHANGE NEEDED HERE.        *
000200******************************************************************
000210 01  TRIP-RECORD-REC.
000220     05  TP-TRIP-ID                  PIC 9(09).
000230     05  TP-PASSENGER-ID             PIC 9(09).
000240     05  TP-DRIVER-ID                PIC 9(09).
000250     05  TP-ORIGIN-LAT               PIC S9(03)V9(06).
000260     05  TP-ORIGIN-LON               PIC S9(03)V9(06).
000270     05  TP-DEST-LAT                 PIC S9(03)V9(06).
000280     05  TP-DEST-LON                 PIC S9(03)V9(06).
000290     05  TP-DISTANCE-KM               PIC S9(05)V99.
000300     05  TP-FARE                      PIC S9(05)V99.
000310     05  TP-STATUS                    PIC X(11).
000320         88  TP-REQUESTED              VALUE "REQUESTED  ".
000330         88  TP-ACCEPTED               VALUE "ACCEPTED   ".
000340         88  TP-IN-PROGRESS            VALUE "IN_PROGRESS".
000350         88  TP-COMPLETED              VALUE "COMPLETED  ".
000360         88  TP-CANCELLED              VALUE "CANCELLED  ".
000370         88  TP-ACTIVE-STATUS          VALUES "REQUESTED  ",
000380                                              "ACCEPTED   ",
000390                                              "IN_PROGRESS".
000400     05  FILLER                       PIC X(09).
000410*    UNSIGNED-ZONED VIEW OF THE TRIP-ID, SO 600-REWRITE-TRIP CAN
000420*    SEARCH-ALL ON A STRAIGHT DISPLAY KEY WITHOUT WORRYING ABOUT
000430*    THE SIGN NIBBLE ON TP-TRIP-ID.
000440 01  TRIPMSTR-KEY-RED REDEFINES TRIP-RECORD-REC.
000450     05  TP-TRIP-ID-KEY               PIC 9(09).
000460     05  FILLER                       PIC X(88).
000470*    FARE-ONLY VIEW USED BY 250-ACCUM-PASSENGER IN TRPLIST WHEN
000480*    ROLLING THE DISTANCE/FARE SUMS -- KEEPS THE ACCUMULATOR MOVE
000490*    STATEMENTS OFF THE SIGNED-COMBINED FIELDS ABOVE.
000500 01  TRIPMSTR-AMTS-RED REDEFINES TRIP-RECORD-REC.
000510     05  FILLER                       PIC X(63).
000520     05  TP-DISTANCE-KM-V             PIC S9(05)V99.
000530     05  TP-FARE-V                    PIC S9(05)V99.
000540     05  FILLER                       PIC X(20).
