000100      IDENTIFICATION DIVISION.
000110     ******************************************************************
000120      PROGRAM-ID.  TRPEDIT.
000130      AUTHOR. JON SAYLES.
000140      INSTALLATION. COBOL DEVELOPMENT CENTER.
000150      DATE-WRITTEN. 01/23/88.
000160      DATE-COMPILED. 01/23/88.
000170      SECURITY. NON-CONFIDENTIAL.
000180     ******************************************************************
000190     *    CHANGE LOG                                                  *
000200     *                                                                *
000210     *    01/23/88  JS  ORIGINAL -- DAILY CHARGE-EDIT AND BALANCE      *
000220     *              STEP FOR THE INPATIENT BILLING SUITE.  SEE         *
000230     *              DALYEDIT MEMBER.                                  *
000240     *    02/12/92  TGD  ADDED TRAILER-RECORD BALANCING LOGIC.         *
000250     *    04/02/99  RK  TKT FT-1184 -- FEDOTAXI CONVERSION.  RENAMED   *
000260     *              FROM DALYEDIT TO TRPEDIT.  THE DAILY CHARGE-EDIT   *
000270     *              SHAPE (READ-EDIT-SEARCH-WRITE-OR-REJECT) CARRIED   *
000280     *              OVER UNCHANGED; THE PATIENT/TREATMENT EDITS WERE   *
000290     *              REPLACED WITH RIDE-REQUEST VALIDATION AND THE      *
000300     *              DRIVER-SEARCH LOGIC PULLED OVER FROM TRMTSRCH.     *
000310     *    04/05/99  RK  TKT FT-1185 -- ADDED THE ESCALATING 5/12/25/50  *
000320     *              KM RADIUS SEARCH IN 400-500.  DROPPED THE VSAM      *
000330     *              PATMSTR RANDOM READ -- THE DRIVER ROSTER IS A       *
000340     *              PLAIN SEQUENTIAL FILE LOADED WHOLE INTO A TABLE.    *
000350     *    09/14/99  RK  TKT FT-1201 -- 510-TEST-ONE-DRIVER WAS NOT       *
000360     *              CHECKING DR-HAS-LOCATION, SO A DRIVER ROW WITH NO   *
000370     *              GPS FIX YET WAS FAILING THE HAVERSINE CALL WITH A   *
000380     *              BAD RETURN-CD INSTEAD OF JUST BEING SKIPPED.        *
000390     *    11/30/99  RK  TKT FT-1260 -- Y2K REVIEW.  NO PACKED OR ZONED   *
000400     *              DATE FIELDS ON TRIP-REQUEST OR DRIVER-MASTER, NO     *
000410     *              CHANGE REQUIRED.                                    *
000420     *    03/02/00  RK  TKT FT-1281 -- 350-ACTIVE-TRIP-CHECK WAS ONLY    *
000430     *              LOOKING AT TP-REQUESTED-T, MISSING ACCEPTED AND      *
000440     *              IN_PROGRESS TRIPS.  NOW USES THE TP-ACTIVE-T 88.     *
000450     ******************************************************************
000460
000470      ENVIRONMENT DIVISION.
000480      CONFIGURATION SECTION.
000490      SOURCE-COMPUTER. IBM-390.
000500      OBJECT-COMPUTER. IBM-390.
000510      INPUT-OUTPUT SECTION.
000520      FILE-CONTROL.
000530          SELECT SYSOUT
000540          ASSIGN TO UT-S-SYSOUT
000550            ORGANIZATION IS SEQUENTIAL.
000560
000570          SELECT TRIP-REQUEST-IN
000580          ASSIGN TO UT-S-TRPREQ
000590            ACCESS MODE IS SEQUENTIAL
000600            FILE STATUS IS TRFCODE.
000610
000620          SELECT REJECTS-OUT
000630          ASSIGN TO UT-S-TRPREJ
000640            ACCESS MODE IS SEQUENTIAL
000650            FILE STATUS IS RJFCODE.
000660
000670          SELECT DRIVER-MASTER-IN
000680          ASSIGN TO UT-S-DRVMSTR
000690            ACCESS MODE IS SEQUENTIAL
000700            FILE STATUS IS DRFCODE.
000710
000720          SELECT DRIVER-MASTER-OUT
000730          ASSIGN TO UT-S-DRVMSTO
000740            ACCESS MODE IS SEQUENTIAL
000750            FILE STATUS IS DOFCODE.
000760
000770          SELECT TRIP-FILE-IN
000780          ASSIGN TO UT-S-TRPFILE
000790            ACCESS MODE IS SEQUENTIAL
000800            FILE STATUS IS TPFCODE.
000810
000820          SELECT TRIP-FILE-OUT
000830          ASSIGN TO UT-S-TRPFILO
000840            ACCESS MODE IS SEQUENTIAL
000850            FILE STATUS IS TOFCODE.
000860
000870      DATA DIVISION.
000880      FILE SECTION.
000890      FD  SYSOUT
000900          RECORDING MODE IS F
000910          LABEL RECORDS ARE STANDARD
000920          RECORD CONTAINS 100 CHARACTERS
000930          BLOCK CONTAINS 0 RECORDS
000940          DATA RECORD IS SYSOUT-REC.
000950      01  SYSOUT-REC  PIC X(100).
000960
000970     ****** ONE RECORD PER INCOMING RIDE REQUEST, FILE-ARRIVAL ORDER.
000980     ****** NO HEADER OR TRAILER RECORD ON THIS FILE.
000990      FD  TRIP-REQUEST-IN
001000          RECORDING MODE IS F
001010          LABEL RECORDS ARE STANDARD
001020          RECORD CONTAINS 137 CHARACTERS
001030          BLOCK CONTAINS 0 RECORDS
001040          DATA RECORD IS TRIP-REQUEST-IN-REC.
001050      01  TRIP-REQUEST-IN-REC PIC X(137).
001060
001070     ****** ONE LINE PER REJECTED REQUEST, WITH THE REASON TEXT.
001080      FD  REJECTS-OUT
001090          RECORDING MODE IS F
001100          LABEL RECORDS ARE STANDARD
001110          RECORD CONTAINS 132 CHARACTERS
001120          BLOCK CONTAINS 0 RECORDS
001130          DATA RECORD IS REJECTS-OUT-REC.
001140      01  REJECTS-OUT-REC PIC X(132).
001150
001160     ****** DRIVER ROSTER, READ WHOLE INTO THE DRVR-TABLE BELOW.
001170      FD  DRIVER-MASTER-IN
001180          RECORDING MODE IS F
001190          LABEL RECORDS ARE STANDARD
001200          RECORD CONTAINS 150 CHARACTERS
001210          BLOCK CONTAINS 0 RECORDS
001220          DATA RECORD IS DRIVER-MASTER-IN-REC.
001230      01  DRIVER-MASTER-IN-REC PIC X(150).
001240
001250     ****** SAME LAYOUT, WRITTEN BACK OUT AT END OF JOB SO THE
001260     ****** DRIVER-AVAILABLE FLIPS MADE IN 700-WRITE-TRIP STICK.
001270      FD  DRIVER-MASTER-OUT
001280          RECORDING MODE IS F
001290          LABEL RECORDS ARE STANDARD
001300          RECORD CONTAINS 150 CHARACTERS
001310          BLOCK CONTAINS 0 RECORDS
001320          DATA RECORD IS DRIVER-MASTER-OUT-REC.
001330      01  DRIVER-MASTER-OUT-REC PIC X(150).
001340
001350     ****** TRIP FILE, READ WHOLE INTO THE TRIP-TABLE BELOW -- EMPTY
001360     ****** ON THE VERY FIRST RUN OF THE NIGHT.
001370      FD  TRIP-FILE-IN
001380          RECORDING MODE IS F
001390          LABEL RECORDS ARE STANDARD
001400          RECORD CONTAINS 97 CHARACTERS
001410          BLOCK CONTAINS 0 RECORDS
001420          DATA RECORD IS TRIP-FILE-IN-REC.
001430      01  TRIP-FILE-IN-REC PIC X(97).
001440
001450     ****** SAME LAYOUT, WRITTEN BACK OUT WHOLE AT END OF JOB -- THE
001460     ****** OLD ROWS PLUS ANY NEW TRIPS CREATED THIS RUN.
001470      FD  TRIP-FILE-OUT
001480          RECORDING MODE IS F
001490          LABEL RECORDS ARE STANDARD
001500          RECORD CONTAINS 97 CHARACTERS
001510          BLOCK CONTAINS 0 RECORDS
001520          DATA RECORD IS TRIP-FILE-OUT-REC.
001530      01  TRIP-FILE-OUT-REC PIC X(97).
001540
001550      WORKING-STORAGE SECTION.
001560
001570      77  ZERO-VAL                       PIC S9(1) COMP VALUE 0.
001580      77  ONE-VAL                        PIC S9(1) COMP VALUE 1.
001590      77  WS-DR-TABLE-MAX                PIC 9(04) COMP VALUE 500.
001600      77  WS-TP-TABLE-MAX                PIC 9(04) COMP VALUE 2000.
001610      77  WS-NEXT-TRIP-ID                PIC 9(09) COMP VALUE ZERO.
001620      77  WS-BEST-DR-SUB                 PIC 9(04) COMP VALUE ZERO.
001630
001640      01  FILE-STATUS-CODES.
001650          05  TRFCODE                 PIC X(2).
001660              88 TR-NO-MORE-DATA   VALUE "10".
001670          05  RJFCODE                 PIC X(2).
001680          05  DRFCODE                 PIC X(2).
001690              88 DR-NO-MORE-DATA   VALUE "10".
001700          05  DOFCODE                 PIC X(2).
001710          05  TPFCODE                 PIC X(2).
001720              88 TP-NO-MORE-DATA   VALUE "10".
001730          05  TOFCODE                 PIC X(2).
001740          05  FILLER                  PIC X(02).
001750
001760     ** QSAM FILE
001770      COPY TRIPDALY.
001780
001790     ** QSAM FILE
001800      COPY DRVMSTR.
001810
001820     ** QSAM FILE
001830      COPY TRIPMSTR.
001840
001850      01  DRVR-TABLE-AREA.
001860          05  DRVR-TABLE OCCURS 500 TIMES INDEXED BY DR-SUB.
001870              10  DR-DRIVER-ID-T          PIC 9(09).
001880              10  DR-LICENSE-NUMBER-T      PIC X(20).
001890              10  DR-VEHICLE-PLATE-T       PIC X(10).
001900              10  DR-VEHICLE-MODEL-T       PIC X(20).
001910              10  DR-VEHICLE-YEAR-T        PIC X(04).
001920              10  DR-AVAILABLE-T           PIC X(01).
001930                  88  DRIVER-AVAILABLE-T     VALUE "Y".
001940              10  DR-HAS-LOCATION-T        PIC X(01).
001950                  88  DRIVER-HAS-LOCATION-T  VALUE "Y".
001960              10  DR-CURRENT-LAT-T         PIC S9(03)V9(06).
001970              10  DR-CURRENT-LON-T         PIC S9(03)V9(06).
001980              10  DR-FIRST-NAME-T          PIC X(20).
001990              10  DR-LAST-NAME-T           PIC X(20).
002000              10  FILLER                   PIC X(27).
002010          05  DRVR-TABLE-COUNT         PIC 9(04) COMP VALUE ZERO.
002020
002030      01  TRIP-TABLE-AREA.
002040          05  TRIP-TABLE OCCURS 2000 TIMES INDEXED BY TP-SUB.
002050              10  TP-TRIP-ID-T             PIC 9(09).
002060              10  TP-PASSENGER-ID-T        PIC 9(09).
002070              10  TP-DRIVER-ID-T           PIC 9(09).
002080              10  TP-ORIGIN-LAT-T          PIC S9(03)V9(06).
002090              10  TP-ORIGIN-LON-T          PIC S9(03)V9(06).
002100              10  TP-DEST-LAT-T            PIC S9(03)V9(06).
002110              10  TP-DEST-LON-T            PIC S9(03)V9(06).
002120              10  TP-DISTANCE-KM-T         PIC S9(05)V99.
002130              10  TP-FARE-T                PIC S9(05)V99.
002140              10  TP-STATUS-T              PIC X(11).
002150                  88  TP-REQUESTED-T         VALUE "REQUESTED  ".
002160                  88  TP-ACTIVE-T            VALUES "REQUESTED  ",
002170                                                     "ACCEPTED   ",
002180                                                     "IN_PROGRESS".
002190              10  FILLER                   PIC X(09).
002200          05  TRIP-TABLE-COUNT         PIC 9(04) COMP VALUE ZERO.
002210
002220      01  WS-SEARCH-WORK.
002230          05  WS-SEARCH-RADIUS            PIC S9(03)V99.
002240          05  WS-BEST-DISTANCE            PIC S9(05)V99.
002250          05  WS-ELIGIBLE-SW               PIC X(01).
002260              88 DRIVER-ELIGIBLE    VALUE "Y".
002270          05  FILLER                       PIC X(02).
002280
002290      01  WS-TRIP-CALC.
002300          05  WS-TRIP-DISTANCE            PIC S9(05)V99.
002310          05  WS-TRIP-FARE                PIC S9(05)V99.
002320          05  FILLER                       PIC X(02).
002330
002340      01  WS-REJECT-LINE.
002350          05  FILLER                      PIC X(01) VALUE SPACE.
002360          05  WS-REJ-PASSENGER-O          PIC 9(09).
002370          05  FILLER                      PIC X(02) VALUE SPACES.
002380          05  WS-REJ-REASON-O             PIC X(60).
002390          05  FILLER                      PIC X(60) VALUE SPACES.
002400
002410      01  FARECALC-CALL-PARMS.
002420          05  FCC-FUNCTION-CD             PIC X(01).
002430          05  FCC-LAT1                    PIC S9(03)V9(06).
002440          05  FCC-LON1                    PIC S9(03)V9(06).
002450          05  FCC-LAT2                    PIC S9(03)V9(06).
002460          05  FCC-LON2                    PIC S9(03)V9(06).
002470          05  FCC-DISTANCE-KM             PIC S9(05)V99.
002480          05  FCC-FARE                    PIC S9(05)V99.
002490          05  FCC-VALID-SW                PIC X(01).
002500              88  FCC-COORDS-VALID      VALUE "Y".
002510          05  FILLER                      PIC X(01).
002520      01  FARECALC-RETURN-CD              PIC S9(4) COMP.
002530
002540      01  COUNTERS-IDXS-AND-ACCUMULATORS.
002550          05 CT-REQUESTS-READ         PIC 9(7) COMP.
002560          05 CT-TRIPS-CREATED         PIC 9(7) COMP.
002570          05 CT-REJ-VALIDATION        PIC 9(7) COMP.
002580          05 CT-REJ-ACTIVE-TRIP       PIC 9(7) COMP.
002590          05 CT-REJ-NO-DRIVER         PIC 9(7) COMP.
002600          05 FILLER                   PIC X(01).
002610
002620      01  FLAGS-AND-SWITCHES.
002630          05 MORE-REQUESTS-SW          PIC X(01) VALUE "Y".
002640              88 NO-MORE-REQUESTS  VALUE "N".
002650          05 ERROR-FOUND-SW            PIC X(01) VALUE "N".
002660              88 RECORD-ERROR-FOUND VALUE "Y".
002670              88 VALID-RECORD       VALUE "N".
002680          05 WS-FOUND-SW               PIC X(01) VALUE "N".
002690              88 DRIVER-FOUND       VALUE "Y".
002700          05 FILLER                    PIC X(01).
002710
002720      COPY ABENDREC.
002730
002740      PROCEDURE DIVISION.
002750          PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002760          PERFORM 100-MAINLINE THRU 100-EXIT
002770                  UNTIL NO-MORE-REQUESTS.
002780          PERFORM 999-CLEANUP THRU 999-EXIT.
002790          MOVE +0 TO RETURN-CODE.
002800          GOBACK.
002810
002820      000-HOUSEKEEPING.
002830          MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002840          DISPLAY "******** BEGIN JOB TRPEDIT ********".
002850          INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002860          PERFORM 800-OPEN-FILES THRU 800-EXIT.
002870          PERFORM 810-LOAD-DRVR-TABLE THRU 810-EXIT.
002880          PERFORM 820-LOAD-TRIP-TABLE THRU 820-EXIT.
002890          PERFORM 900-READ-TRPREQ THRU 900-EXIT.
002900          IF NO-MORE-REQUESTS
002910              MOVE "EMPTY TRIP-REQUEST INPUT FILE" TO ABEND-REASON
002920              GO TO 1000-ABEND-RTN.
002930      000-EXIT.
002940          EXIT.
002950
002960      100-MAINLINE.
002970          MOVE "100-MAINLINE" TO PARA-NAME.
002980          MOVE "N" TO WS-FOUND-SW.
002990
003000          PERFORM 300-FIELD-EDITS THRU 300-EXIT.
003010          IF RECORD-ERROR-FOUND
003020              ADD 1 TO CT-REJ-VALIDATION
003030              PERFORM 710-WRITE-REJECT THRU 710-EXIT
003040              GO TO 100-READ-NEXT.
003050
003060          PERFORM 350-ACTIVE-TRIP-CHECK THRU 350-EXIT.
003070          IF RECORD-ERROR-FOUND
003080              ADD 1 TO CT-REJ-ACTIVE-TRIP
003090              PERFORM 710-WRITE-REJECT THRU 710-EXIT
003100              GO TO 100-READ-NEXT.
003110
003120          PERFORM 400-DRIVER-SEARCH THRU 400-EXIT.
003130          IF NOT DRIVER-FOUND
003140              MOVE "NO ELIGIBLE DRIVER WITHIN 50 KM RADIUS"
003150                   TO WS-REJ-REASON-O
003160              ADD 1 TO CT-REJ-NO-DRIVER
003170              PERFORM 710-WRITE-REJECT THRU 710-EXIT
003180              GO TO 100-READ-NEXT.
003190
003200          PERFORM 700-WRITE-TRIP THRU 700-EXIT.
003210
003220      100-READ-NEXT.
003230          PERFORM 900-READ-TRPREQ THRU 900-EXIT.
003240      100-EXIT.
003250          EXIT.
003260
003270     *    TRIP-REQUEST VALIDATION GATE.  EACH SUB-PARAGRAPH SETS
003280     *    ERROR-FOUND-SW AND FALLS THROUGH TO 300-EXIT ON THE FIRST
003290     *    FAILURE -- NO POINT RUNNING THE HAVERSINE CALL ON A RECORD
003300     *    THAT IS ALREADY REJECTED.
003310      300-FIELD-EDITS.
003320          MOVE "300-FIELD-EDITS" TO PARA-NAME.
003330          MOVE "N" TO ERROR-FOUND-SW.
003340          PERFORM 310-CHECK-ORIGIN THRU 310-EXIT.
003350          IF RECORD-ERROR-FOUND GO TO 300-EXIT.
003360          PERFORM 320-CHECK-DEST THRU 320-EXIT.
003370          IF RECORD-ERROR-FOUND GO TO 300-EXIT.
003380          PERFORM 330-CHECK-ADDRESSES THRU 330-EXIT.
003390          IF RECORD-ERROR-FOUND GO TO 300-EXIT.
003400          PERFORM 340-CHECK-DISTANCE THRU 340-EXIT.
003410          IF RECORD-ERROR-FOUND GO TO 300-EXIT.
003420          PERFORM 345-CHECK-ECUADOR-BOUNDS THRU 345-EXIT.
003430      300-EXIT.
003440          EXIT.
003450
003460      310-CHECK-ORIGIN.
003470          MOVE "310-CHECK-ORIGIN" TO PARA-NAME.
003480          IF TR-ORIGIN-LAT NOT NUMERIC OR TR-ORIGIN-LON NOT NUMERIC OR
003490             TR-ORIGIN-LAT LESS THAN -90 OR
003500             TR-ORIGIN-LAT GREATER THAN 90 OR
003510             TR-ORIGIN-LON LESS THAN -180 OR
003520             TR-ORIGIN-LON GREATER THAN 180 OR
003530             (TR-ORIGIN-LAT-ED = ZERO AND TR-ORIGIN-LON-ED = ZERO)
003540                 MOVE "INVALID OR MISSING ORIGIN COORDINATES"
003550                      TO WS-REJ-REASON-O
003560                 MOVE "Y" TO ERROR-FOUND-SW.
003570      310-EXIT.
003580          EXIT.
003590
003600      320-CHECK-DEST.
003610          MOVE "320-CHECK-DEST" TO PARA-NAME.
003620          IF TR-DEST-LAT NOT NUMERIC OR TR-DEST-LON NOT NUMERIC OR
003630             TR-DEST-LAT LESS THAN -90 OR
003640             TR-DEST-LAT GREATER THAN 90 OR
003650             TR-DEST-LON LESS THAN -180 OR
003660             TR-DEST-LON GREATER THAN 180 OR
003670             (TR-DEST-LAT = ZERO AND TR-DEST-LON = ZERO)
003680                 MOVE "INVALID OR MISSING DESTINATION COORDINATES"
003690                      TO WS-REJ-REASON-O
003700                 MOVE "Y" TO ERROR-FOUND-SW.
003710      320-EXIT.
003720          EXIT.
003730
003740      330-CHECK-ADDRESSES.
003750          MOVE "330-CHECK-ADDRESSES" TO PARA-NAME.
003760          IF TR-ORIGIN-ADDR = SPACES OR TR-DEST-ADDR = SPACES
003770              MOVE "ORIGIN OR DESTINATION ADDRESS IS BLANK"
003780                   TO WS-REJ-REASON-O
003790              MOVE "Y" TO ERROR-FOUND-SW.
003800      330-EXIT.
003810          EXIT.
003820
003830     *    HAVERSINE DISTANCE AND FARE -- ONE CALL TO FARECALC GETS
003840     *    BOTH, SAVED IN WS-TRIP-CALC SO 700-WRITE-TRIP DOES NOT HAVE
003850     *    TO RECOMPUTE.  REJECT ON AN INVALID PAIR OR A SUB-0.1 KM HOP.
003860      340-CHECK-DISTANCE.
003870          MOVE "340-CHECK-DISTANCE" TO PARA-NAME.
003880          MOVE "F" TO FCC-FUNCTION-CD.
003890          MOVE TR-ORIGIN-LAT TO FCC-LAT1.
003900          MOVE TR-ORIGIN-LON TO FCC-LON1.
003910          MOVE TR-DEST-LAT TO FCC-LAT2.
003920          MOVE TR-DEST-LON TO FCC-LON2.
003930          CALL "FARECALC" USING FARECALC-CALL-PARMS, FARECALC-RETURN-CD.
003940          IF NOT FCC-COORDS-VALID
003950              MOVE "ORIGIN/DESTINATION FAILED COORDINATE VALIDITY"
003960                   TO WS-REJ-REASON-O
003970              MOVE "Y" TO ERROR-FOUND-SW
003980              GO TO 340-EXIT.
003990          IF FCC-DISTANCE-KM LESS THAN .10
004000              MOVE "TRIP TOO SHORT TO BE REAL - UNDER 0.1 KM"
004010                   TO WS-REJ-REASON-O
004020              MOVE "Y" TO ERROR-FOUND-SW
004030              GO TO 340-EXIT.
004040          MOVE FCC-DISTANCE-KM TO WS-TRIP-DISTANCE.
004050          MOVE FCC-FARE TO WS-TRIP-FARE.
004060      340-EXIT.
004070          EXIT.
004080
004090     *    OUT-OF-ECUADOR IS A WARNING, NOT A REJECT -- DISPATCH OFFICE
004100     *    WANTS TO KNOW, NOT BOUNCE THE RIDE.
004110      345-CHECK-ECUADOR-BOUNDS.
004120          MOVE "345-CHECK-ECUADOR-BOUNDS" TO PARA-NAME.
004130          IF TR-ORIGIN-LAT LESS THAN -5.0 OR
004140             TR-ORIGIN-LAT GREATER THAN 2.0 OR
004150             TR-ORIGIN-LON LESS THAN -92.0 OR
004160             TR-ORIGIN-LON GREATER THAN -75.0
004170                 DISPLAY "** WARNING - ORIGIN OUTSIDE ECUADOR BOX **".
004180          IF TR-DEST-LAT LESS THAN -5.0 OR
004190             TR-DEST-LAT GREATER THAN 2.0 OR
004200             TR-DEST-LON LESS THAN -92.0 OR
004210             TR-DEST-LON GREATER THAN -75.0
004220                 DISPLAY "** WARNING - DEST OUTSIDE ECUADOR BOX **".
004230      345-EXIT.
004240          EXIT.
004250
004260      350-ACTIVE-TRIP-CHECK.
004270          MOVE "350-ACTIVE-TRIP-CHECK" TO PARA-NAME.
004280          MOVE "N" TO ERROR-FOUND-SW.
004290          IF TRIP-TABLE-COUNT = ZERO GO TO 350-EXIT.
004300          SET TP-SUB TO 1.
004310          PERFORM 355-SCAN-ACTIVE-TRIP UNTIL TP-SUB > TRIP-TABLE-COUNT.
004320      350-EXIT.
004330          EXIT.
004340
004350      355-SCAN-ACTIVE-TRIP.
004360          IF TP-PASSENGER-ID-T(TP-SUB) = TR-PASSENGER-ID AND
004370             TP-ACTIVE-T(TP-SUB)
004380                  MOVE "PASSENGER ALREADY HAS AN ACTIVE TRIP"
004390                       TO WS-REJ-REASON-O
004400                  MOVE "Y" TO ERROR-FOUND-SW
004410                  SET TP-SUB TO TRIP-TABLE-COUNT.
004420          SET TP-SUB UP BY 1.
004430
004440     *    ESCALATING RADIUS SEARCH.  STOPS AT THE FIRST TIER THAT
004450     *    TURNS UP AN ELIGIBLE DRIVER -- 420/440/460/480 ARE IDENTICAL
004460     *    EXCEPT FOR THE RADIUS THEY HAND TO 500-SCAN-RADIUS.
004470      400-DRIVER-SEARCH.
004480          MOVE "400-DRIVER-SEARCH" TO PARA-NAME.
004490          MOVE "N" TO WS-FOUND-SW.
004500          PERFORM 420-SEARCH-URBAN THRU 420-EXIT.
004510          IF DRIVER-FOUND GO TO 400-EXIT.
004520          PERFORM 440-SEARCH-METRO THRU 440-EXIT.
004530          IF DRIVER-FOUND GO TO 400-EXIT.
004540          PERFORM 460-SEARCH-EXTENDED THRU 460-EXIT.
004550          IF DRIVER-FOUND GO TO 400-EXIT.
004560          PERFORM 480-SEARCH-MAX THRU 480-EXIT.
004570      400-EXIT.
004580          EXIT.
004590
004600      420-SEARCH-URBAN.
004610          MOVE "420-SEARCH-URBAN" TO PARA-NAME.
004620          MOVE 5.00 TO WS-SEARCH-RADIUS.
004630          PERFORM 500-SCAN-RADIUS THRU 500-EXIT.
004640      420-EXIT.
004650          EXIT.
004660
004670      440-SEARCH-METRO.
004680          MOVE "440-SEARCH-METRO" TO PARA-NAME.
004690          MOVE 12.00 TO WS-SEARCH-RADIUS.
004700          PERFORM 500-SCAN-RADIUS THRU 500-EXIT.
004710      440-EXIT.
004720          EXIT.
004730
004740      460-SEARCH-EXTENDED.
004750          MOVE "460-SEARCH-EXTENDED" TO PARA-NAME.
004760          MOVE 25.00 TO WS-SEARCH-RADIUS.
004770          PERFORM 500-SCAN-RADIUS THRU 500-EXIT.
004780      460-EXIT.
004790          EXIT.
004800
004810      480-SEARCH-MAX.
004820          MOVE "480-SEARCH-MAX" TO PARA-NAME.
004830          MOVE 50.00 TO WS-SEARCH-RADIUS.
004840          PERFORM 500-SCAN-RADIUS THRU 500-EXIT.
004850      480-EXIT.
004860          EXIT.
004870
004880      500-SCAN-RADIUS.
004890          MOVE "500-SCAN-RADIUS" TO PARA-NAME.
004900          MOVE "N" TO WS-FOUND-SW.
004910          SET WS-BEST-DR-SUB TO ZERO.
004920          IF DRVR-TABLE-COUNT = ZERO GO TO 500-EXIT.
004930          SET DR-SUB TO 1.
004940          PERFORM 510-TEST-ONE-DRIVER UNTIL DR-SUB > DRVR-TABLE-COUNT.
004950      500-EXIT.
004960          EXIT.
004970
004980      510-TEST-ONE-DRIVER.
004990          PERFORM 520-ELIGIBLE-TEST.
005000          IF DRIVER-ELIGIBLE
005010              PERFORM 530-CHECK-DISTANCE-TO-DRIVER.
005020          SET DR-SUB UP BY 1.
005030
005040      520-ELIGIBLE-TEST.
005050          MOVE "N" TO WS-ELIGIBLE-SW.
005060          IF DRIVER-AVAILABLE-T(DR-SUB) AND
005070             DRIVER-HAS-LOCATION-T(DR-SUB) AND
005080             DR-VEHICLE-MODEL-T(DR-SUB) NOT = SPACES AND
005090             DR-VEHICLE-PLATE-T(DR-SUB) NOT = SPACES AND
005100             DR-CURRENT-LAT-T(DR-SUB) NUMERIC AND
005110             DR-CURRENT-LON-T(DR-SUB) NUMERIC AND
005120             DR-CURRENT-LAT-T(DR-SUB) NOT LESS THAN -90 AND
005130             DR-CURRENT-LAT-T(DR-SUB) NOT GREATER THAN 90 AND
005140             DR-CURRENT-LON-T(DR-SUB) NOT LESS THAN -180 AND
005150             DR-CURRENT-LON-T(DR-SUB) NOT GREATER THAN 180 AND
005160             NOT (DR-CURRENT-LAT-T(DR-SUB) = ZERO AND
005170                  DR-CURRENT-LON-T(DR-SUB) = ZERO)
005180                  MOVE "Y" TO WS-ELIGIBLE-SW.
005190
005200      530-CHECK-DISTANCE-TO-DRIVER.
005210          MOVE "D" TO FCC-FUNCTION-CD.
005220          MOVE TR-ORIGIN-LAT TO FCC-LAT1.
005230          MOVE TR-ORIGIN-LON TO FCC-LON1.
005240          MOVE DR-CURRENT-LAT-T(DR-SUB) TO FCC-LAT2.
005250          MOVE DR-CURRENT-LON-T(DR-SUB) TO FCC-LON2.
005260          CALL "FARECALC" USING FARECALC-CALL-PARMS, FARECALC-RETURN-CD.
005270          IF FCC-COORDS-VALID AND
005280             FCC-DISTANCE-KM NOT GREATER THAN WS-SEARCH-RADIUS AND
005290             (WS-BEST-DR-SUB = ZERO OR
005300              FCC-DISTANCE-KM LESS THAN WS-BEST-DISTANCE)
005310                  SET WS-BEST-DR-SUB TO DR-SUB
005320                  MOVE FCC-DISTANCE-KM TO WS-BEST-DISTANCE
005330                  MOVE "Y" TO WS-FOUND-SW.
005340
005350      700-WRITE-TRIP.
005360          MOVE "700-WRITE-TRIP" TO PARA-NAME.
005370          ADD 1 TO TRIP-TABLE-COUNT.
005380          SET TP-SUB TO TRIP-TABLE-COUNT.
005390          ADD 1 TO WS-NEXT-TRIP-ID.
005400          MOVE WS-NEXT-TRIP-ID TO TP-TRIP-ID-T(TP-SUB).
005410          MOVE TR-PASSENGER-ID TO TP-PASSENGER-ID-T(TP-SUB).
005420          MOVE DR-DRIVER-ID-T(WS-BEST-DR-SUB) TO TP-DRIVER-ID-T(TP-SUB).
005430          MOVE TR-ORIGIN-LAT TO TP-ORIGIN-LAT-T(TP-SUB).
005440          MOVE TR-ORIGIN-LON TO TP-ORIGIN-LON-T(TP-SUB).
005450          MOVE TR-DEST-LAT TO TP-DEST-LAT-T(TP-SUB).
005460          MOVE TR-DEST-LON TO TP-DEST-LON-T(TP-SUB).
005470          MOVE WS-TRIP-DISTANCE TO TP-DISTANCE-KM-T(TP-SUB).
005480          MOVE WS-TRIP-FARE TO TP-FARE-T(TP-SUB).
005490          MOVE "REQUESTED  " TO TP-STATUS-T(TP-SUB).
005500          MOVE "N" TO DR-AVAILABLE-T(WS-BEST-DR-SUB).
005510          ADD 1 TO CT-TRIPS-CREATED.
005520      700-EXIT.
005530          EXIT.
005540
005550      710-WRITE-REJECT.
005560          MOVE "710-WRITE-REJECT" TO PARA-NAME.
005570          MOVE TR-PASSENGER-ID TO WS-REJ-PASSENGER-O.
005580          WRITE REJECTS-OUT-REC FROM WS-REJECT-LINE.
005590      710-EXIT.
005600          EXIT.
005610
005620      800-OPEN-FILES.
005630          MOVE "800-OPEN-FILES" TO PARA-NAME.
005640          OPEN INPUT TRIP-REQUEST-IN, DRIVER-MASTER-IN, TRIP-FILE-IN.
005650          OPEN OUTPUT REJECTS-OUT, DRIVER-MASTER-OUT, TRIP-FILE-OUT,
005660                      SYSOUT.
005670      800-EXIT.
005680          EXIT.
005690
005700      810-LOAD-DRVR-TABLE.
005710          MOVE "810-LOAD-DRVR-TABLE" TO PARA-NAME.
005720          SET DR-SUB TO 1.
005730          PERFORM 815-READ-ONE-DRIVER
005740              UNTIL DR-NO-MORE-DATA OR DR-SUB > WS-DR-TABLE-MAX.
005750      810-EXIT.
005760          EXIT.
005770
005780      815-READ-ONE-DRIVER.
005790          READ DRIVER-MASTER-IN INTO DRIVER-MASTER-REC
005800              AT END
005810              MOVE "10" TO DRFCODE
005820              GO TO 815-EXIT
005830          END-READ.
005840          MOVE DRIVER-MASTER-REC TO DRVR-TABLE(DR-SUB).
005850          ADD 1 TO DRVR-TABLE-COUNT.
005860          SET DR-SUB UP BY 1.
005870      815-EXIT.
005880          EXIT.
005890
005900      820-LOAD-TRIP-TABLE.
005910          MOVE "820-LOAD-TRIP-TABLE" TO PARA-NAME.
005920          SET TP-SUB TO 1.
005930          PERFORM 825-READ-ONE-TRIP
005940              UNTIL TP-NO-MORE-DATA OR TP-SUB > WS-TP-TABLE-MAX.
005950      820-EXIT.
005960          EXIT.
005970
005980      825-READ-ONE-TRIP.
005990          READ TRIP-FILE-IN INTO TRIP-RECORD-REC
006000              AT END
006010              MOVE "10" TO TPFCODE
006020              GO TO 825-EXIT
006030          END-READ.
006040          MOVE TRIP-RECORD-REC TO TRIP-TABLE(TP-SUB).
006050          ADD 1 TO TRIP-TABLE-COUNT.
006060          SET TP-SUB UP BY 1.
006070      825-EXIT.
006080          EXIT.
006090
006100      840-SAVE-DRVR-TABLE.
006110          MOVE "840-SAVE-DRVR-TABLE" TO PARA-NAME.
006120          IF DRVR-TABLE-COUNT = ZERO GO TO 840-EXIT.
006130          SET DR-SUB TO 1.
006140          PERFORM 842-WRITE-ONE-DRIVER UNTIL DR-SUB > DRVR-TABLE-COUNT.
006150      840-EXIT.
006160          EXIT.
006170
006180      842-WRITE-ONE-DRIVER.
006190          MOVE DRVR-TABLE(DR-SUB) TO DRIVER-MASTER-REC.
006200          WRITE DRIVER-MASTER-OUT-REC FROM DRIVER-MASTER-REC.
006210          SET DR-SUB UP BY 1.
006220
006230      845-SAVE-TRIP-TABLE.
006240          MOVE "845-SAVE-TRIP-TABLE" TO PARA-NAME.
006250          IF TRIP-TABLE-COUNT = ZERO GO TO 845-EXIT.
006260          SET TP-SUB TO 1.
006270          PERFORM 847-WRITE-ONE-TRIP UNTIL TP-SUB > TRIP-TABLE-COUNT.
006280      845-EXIT.
006290          EXIT.
006300
006310      847-WRITE-ONE-TRIP.
006320          MOVE TRIP-TABLE(TP-SUB) TO TRIP-RECORD-REC.
006330          WRITE TRIP-FILE-OUT-REC FROM TRIP-RECORD-REC.
006340          SET TP-SUB UP BY 1.
006350
006360      850-CLOSE-FILES.
006370          MOVE "850-CLOSE-FILES" TO PARA-NAME.
006380          CLOSE TRIP-REQUEST-IN, REJECTS-OUT, DRIVER-MASTER-IN,
006390                DRIVER-MASTER-OUT, TRIP-FILE-IN, TRIP-FILE-OUT, SYSOUT.
006400      850-EXIT.
006410          EXIT.
006420
006430      900-READ-TRPREQ.
006440          MOVE "900-READ-TRPREQ" TO PARA-NAME.
006450          READ TRIP-REQUEST-IN INTO TRIP-REQUEST-REC
006460              AT END
006470              MOVE "N" TO MORE-REQUESTS-SW
006480              GO TO 900-EXIT
006490          END-READ.
006500          ADD 1 TO CT-REQUESTS-READ.
006510      900-EXIT.
006520          EXIT.
006530
006540      999-CLEANUP.
006550          MOVE "999-CLEANUP" TO PARA-NAME.
006560          PERFORM 840-SAVE-DRVR-TABLE THRU 840-EXIT.
006570          PERFORM 845-SAVE-TRIP-TABLE THRU 845-EXIT.
006580          PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006590
006600          DISPLAY "** TRIP REQUESTS READ      **".
006610          DISPLAY CT-REQUESTS-READ.
006620          DISPLAY "** TRIPS CREATED           **".
006630          DISPLAY CT-TRIPS-CREATED.
006640          DISPLAY "** REJECTED - VALIDATION   **".
006650          DISPLAY CT-REJ-VALIDATION.
006660          DISPLAY "** REJECTED - ACTIVE TRIP  **".
006670          DISPLAY CT-REJ-ACTIVE-TRIP.
006680          DISPLAY "** REJECTED - NO DRIVER    **".
006690          DISPLAY CT-REJ-NO-DRIVER.
006700          DISPLAY "******** NORMAL END OF JOB TRPEDIT ********".
006710      999-EXIT.
006720          EXIT.
006730
006740      1000-ABEND-RTN.
006750          WRITE SYSOUT-REC FROM ABEND-REC.
006760          PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006770          DISPLAY "*** ABNORMAL END OF JOB-TRPEDIT ***" UPON CONSOLE.
006780          DIVIDE ZERO-VAL INTO ONE-VAL.
