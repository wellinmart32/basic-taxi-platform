000100******************************************************************
000110*    COPYBOOK  TRIPDALY                                          *
000120*    DAILY RIDE-REQUEST TRANSACTION, ONE PER INCOMING FARE       *
000130*    HAIL.  FED FROM THE ON-LINE DISPATCH SHELL INTO THE NIGHTLY *
000140*    TRPEDIT CREATE-AND-DISPATCH STEP IN FILE-ARRIVAL ORDER --   *
000150*    THERE IS NO HEADER OR TRAILER RECORD ON THIS FILE.          *
000160*                                                                 *
000170*    REVISED  04/02/99  RK  TKT FT-1184 - ORIGINAL LAYOUT FOR     *
000180*             THE FEDOTAXI CONVERSION, REPLACES THE OLD DAILY    *
000190*             ROOM-CHARGES LAYOUT THIS MEMBER USED TO CARRY.      *
000200******************************************************************
000210 01  TRIP-REQUEST-REC.
000220     05  TR-PASSENGER-ID             PIC 9(09).
000230     05  TR-ORIGIN-LAT               PIC S9(03)V9(06).
000240     05  TR-ORIGIN-LON               PIC S9(03)V9(06).
000250     05  TR-DEST-LAT                 PIC S9(03)V9(06).
000260     05  TR-DEST-LON                 PIC S9(03)V9(06).
000270     05  TR-ORIGIN-ADDR               PIC X(40).
000280     05  TR-DEST-ADDR                 PIC X(40).
000290     05  FILLER                       PIC X(12).
000300*    TR-ORIGIN-LAT-ED/TR-ORIGIN-LON-ED GIVE THE EDIT PROGRAM AN
000310*    UNSIGNED-ZONED VIEW OF THE ORIGIN POINT FOR THE QUICK
000320*    "IS-IT-SPACES-OR-ZERO" SCREEN BEFORE THE REAL RANGE EDIT.
000330 01  TRIP-REQUEST-ORIGIN-RED REDEFINES TRIP-REQUEST-REC.
000340     05  FILLER                       PIC X(09).
000350     05  TR-ORIGIN-LAT-ED             PIC 9(03)V9(06).
000360     05  TR-ORIGIN-LON-ED             PIC 9(03)V9(06).
000370     05  FILLER                       PIC X(110).
